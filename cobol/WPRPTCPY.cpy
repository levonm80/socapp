000100*================================================================*
000200*    WPRPTCPY  --  SOC SUMMARY REPORT LINE LAYOUTS, 132 COLUMNS  *
000300*    ONE GROUP PER REPORT SECTION.  PRT-REC IS THE LINE ACTUALLY *
000400*    WRITTEN; EACH SECTION GROUP IS MOVED TO PRT-REC IN TURN BY  *
000500*    THE 800-PRINT-REPORT FAMILY OF PARAGRAPHS.                  *
000600*                                                                *
000700*    MAINTENANCE                                                 *
000800*    2012-03-12 RDODSON   ORIGINAL HEADER AND STATS LINES        *
000900*    2016-09-25 KPELLETR  ADDED TOP-CATEGORY/TOP-DOMAIN LINES    *
001000*    2021-02-28 MFONTAIN  ADDED TIMELINE AND RISK TABLE LINES    *
001100*    2021-03-02 MFONTAIN  ADDED NARRATIVE SUMMARY BLOCK          *
001200*================================================================*
001300 01  PRT-REC                         PIC X(132).
001400*
001500*    REPORT HEADER -- TITLE, INPUT FILE, DATE RANGE, LINE COUNTS
001600*
001700*    FIVE FIXED LINES, PRINTED ONE AT A TIME BY SUBSCRIPT OFF THE
001800*    REDEFINING RPT-HDR-LN TABLE BELOW (SEE 811-WRITE-ONE-HEADER-
001900*    LINE).  DATE RANGE IS THE MIN/MAX SORT-TIMESTAMP WATERMARK,
002000*    NOT THE SYSTEM RUN DATE.
002100 01  RPT-HEADER-LINES.
002200*    LINE 1 - TITLE ONLY, CENTERED BY EYE WHEN THIS WAS FIRST
002300*    LAID OUT, NOT BY A COLUMN COMPUTATION.
002400     05  RPT-HDR-LN1.
002500         10  FILLER              PIC X(43) VALUE
002600             "SOC WEB-PROXY LOG ANALYSIS - SUMMARY REPORT".
002700         10  FILLER              PIC X(89) VALUE SPACES.
002800     05  RPT-HDR-LN2.
002900         10  FILLER              PIC X(16) VALUE "INPUT FILE    : ".
003000         10  RPT-HDR-FILENAME    PIC X(60).
003100         10  FILLER              PIC X(56) VALUE SPACES.
003200     05  RPT-HDR-LN3.
003300*    BOTH DATES PRINT IN RAW X(14) COLLATING FORM, NOT EDITED
003400*    TO YYYY-MM-DD -- NOBODY HAS ASKED FOR THAT IN THIRTEEN YEARS.
003500         10  FILLER              PIC X(16) VALUE "DATE RANGE    : ".
003600         10  RPT-HDR-MIN-DATE    PIC X(14).
003700         10  FILLER              PIC X(4)  VALUE " TO ".
003800         10  RPT-HDR-MAX-DATE    PIC X(14).
003900         10  FILLER              PIC X(84) VALUE SPACES.
004000     05  RPT-HDR-LN4.
004100*    READ/PARSED/REJECTED ON ONE LINE -- REJECTED IS READ MINUS
004200*    PARSED, NOT AN INDEPENDENT COUNT, SEE 220-PROCESS-ONE-RECORD.
004300         10  FILLER              PIC X(16) VALUE "LINES READ    : ".
004400         10  RPT-HDR-LINES-READ  PIC ZZZ,ZZ9.
004500         10  FILLER              PIC X(10) VALUE "  PARSED: ".
004600         10  RPT-HDR-LINES-PRSD  PIC ZZZ,ZZ9.
004700         10  FILLER              PIC X(12) VALUE "  REJECTED: ".
004800         10  RPT-HDR-LINES-REJD  PIC ZZZ,ZZ9.
004900         10  FILLER              PIC X(73) VALUE SPACES.
005000     05  RPT-HDR-RULE-LN.
005100*    A RULE LINE OF EQUAL SIGNS CLOSES OUT THE HEADER BANNER --
005200*    NO OTHER SECTION OF THE REPORT USES THIS RULE CHARACTER.
005300         10  FILLER              PIC X(132) VALUE ALL "=".
005400*    REDEFINES LETS 811 WALK THE FIVE LINES ABOVE BY SUBSCRIPT
005500*    RATHER THAN FIVE SEPARATE NAMED WRITES.
005600 01  FILLER REDEFINES RPT-HEADER-LINES.
005700     05  RPT-HDR-LN OCCURS 5 TIMES PIC X(132).
005800*
005900*    OVERALL STATISTICS
006000*
006100*    SIX FIXED LINES, SAME BY-SUBSCRIPT PRINT IDIOM AS THE HEADER
006200*    ABOVE.  HIGH-RISK USERS IS A COUNT OF RISK-SCORE >= THE
006300*    THRESHOLD, NOT A PERCENT.
006400 01  RPT-STATS-LINES.
006500*    LN1 IS THE SECTION TITLE; LN2 THROUGH LN6 EACH CARRY EXACTLY
006600*    ONE HEADLINE FIGURE, FIXED CAPTION ON THE LEFT.
006700     05  RPT-STATS-LN1.
006800         10  FILLER              PIC X(26) VALUE
006900             "OVERALL TRAFFIC STATISTICS".
007000         10  FILLER              PIC X(106) VALUE SPACES.
007100     05  RPT-STATS-LN2.
007200         10  FILLER              PIC X(20) VALUE "TOTAL REQUESTS    : ".
007300         10  RPT-STATS-REQUESTS  PIC ZZZ,ZZZ,ZZ9.
007400         10  FILLER              PIC X(101) VALUE SPACES.
007500     05  RPT-STATS-LN3.
007600         10  FILLER              PIC X(20) VALUE "BLOCKED EVENTS    : ".
007700         10  RPT-STATS-BLOCKED   PIC ZZZ,ZZZ,ZZ9.
007800         10  FILLER              PIC X(101) VALUE SPACES.
007900     05  RPT-STATS-LN4.
008000         10  FILLER              PIC X(20) VALUE "ANOMALOUS ENTRIES : ".
008100         10  RPT-STATS-ANOMALOUS PIC ZZZ,ZZZ,ZZ9.
008200         10  FILLER              PIC X(101) VALUE SPACES.
008300     05  RPT-STATS-LN5.
008400         10  FILLER              PIC X(20) VALUE "HIGH-RISK USERS   : ".
008500         10  RPT-STATS-HIGH-RISK PIC ZZZ,ZZ9.
008600         10  FILLER              PIC X(105) VALUE SPACES.
008700     05  RPT-STATS-LN6.
008800*    RESPONSE BYTES ONLY -- REQUEST BYTES WERE NEVER ASKED FOR
008900*    ON THIS PANEL, THOUGH DET-REQ-SIZE IS CARRIED ON EVERY ENTRY.
009000         10  FILLER              PIC X(20) VALUE "BYTES TRANSFERRED : ".
009100         10  RPT-STATS-BYTES     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
009200         10  FILLER              PIC X(95) VALUE SPACES.
009300*    SAME BY-SUBSCRIPT IDIOM AS THE HEADER'S OWN REDEFINES ABOVE.
009400 01  FILLER REDEFINES RPT-STATS-LINES.
009500     05  RPT-STATS-LN OCCURS 6 TIMES PIC X(132).
009600*
009700*    TOP-10 URL CATEGORIES / TOP-10 DOMAINS / TOP-10 USERS
009800*
009900*    RANK, NAME, HIT COUNT AND PERCENT-OF-LISTED, IN THAT ORDER --
010000*    SAME COLUMN SHAPE AS THE DOMAIN AND USER PANELS BELOW EXCEPT
010100*    FOR THE PERCENT COLUMN, WHICH ONLY THE CATEGORY PANEL CARRIES.
010200 01  RPT-TOP-CATEGORY-LN.
010300*    RANK 1-10, SET BY 831-WRITE-ONE-TOP-CATEGORY FROM ITS
010400*    PRINT SUBSCRIPT, NOT A STORED FIELD.
010500     05  RPT-TCAT-RANK           PIC Z9.
010600     05  FILLER                  PIC X(3) VALUE SPACES.
010700     05  RPT-TCAT-NAME           PIC X(30).
010800     05  FILLER                  PIC X(3) VALUE SPACES.
010900     05  RPT-TCAT-COUNT          PIC ZZZ,ZZ9.
011000     05  FILLER                  PIC X(3) VALUE SPACES.
011100*    PERCENT OF THE LISTED TOP-10 TOTAL, NOT OF ALL CATEGORIES
011200*    SEEN -- SEE 713/714-SUM-ONE-TOPCAT/PCT-ONE-TOPCAT.
011300     05  RPT-TCAT-PERCENT        PIC ZZ9.9.
011400     05  FILLER                  PIC X(1) VALUE "%".
011500     05  FILLER                  PIC X(78) VALUE SPACES.
011600*
011700*    RANK, DOMAIN (WIDER THAN THE CATEGORY NAME ABOVE), HIT COUNT
011800*    AND BLOCKED-OUT-OF-THOSE-HITS COUNT.  NO PERCENT COLUMN.
011900 01  RPT-TOP-DOMAIN-LN.
012000     05  RPT-TDOM-RANK           PIC Z9.
012100     05  FILLER                  PIC X(3) VALUE SPACES.
012200     05  RPT-TDOM-NAME           PIC X(80).
012300     05  FILLER                  PIC X(3) VALUE SPACES.
012400     05  RPT-TDOM-COUNT          PIC ZZZ,ZZ9.
012500     05  FILLER                  PIC X(3) VALUE SPACES.
012600*    OUT OF RPT-TDOM-COUNT HITS ON THIS DOMAIN, HOW MANY THE
012700*    PROXY BLOCKED -- NOT A PERCENT, A RAW COUNT.
012800     05  RPT-TDOM-BLOCKED        PIC ZZZ,ZZ9.
012900     05  FILLER                  PIC X(27) VALUE SPACES.
013000*
013100*    IDENTIFIER HERE IS THE DEPARTMENT NAME (OR "UNKNOWN" WHEN
013200*    BLANK ON THE INPUT) -- NOT THE SAME KEY AS THE RISK TABLE
013300*    BELOW, WHICH IS DEPARTMENT-OR-CLIENT-IP.  SEE 730/733.
013400 01  RPT-TOP-USER-LN.
013500     05  RPT-TUSR-RANK           PIC Z9.
013600     05  FILLER                  PIC X(3) VALUE SPACES.
013700     05  RPT-TUSR-IDENTIFIER     PIC X(39).
013800     05  FILLER                  PIC X(3) VALUE SPACES.
013900     05  RPT-TUSR-REQUESTS       PIC ZZZ,ZZ9.
014000     05  FILLER                  PIC X(3) VALUE SPACES.
014100     05  RPT-TUSR-RISK-SCORE     PIC ZZ9.
014200     05  FILLER                  PIC X(72) VALUE SPACES.
014300*
014400*    ACTIVITY TIMELINE -- ONE LINE PER OCCUPIED 15-MINUTE BUCKET
014500*
014600*    BUCKET TIME TEXT (SEE WP-ACTY-BKT-KEY/536-BUILD-BUCKET-KEY),
014700*    TOTAL REQUESTS IN THE BUCKET, AND HOW MANY OF THOSE BLOCKED.
014800 01  RPT-ACTY-TIMELINE-LN.
014900     05  RPT-ACTY-BUCKET-TIME    PIC X(16).
015000     05  FILLER                  PIC X(3) VALUE SPACES.
015100     05  RPT-ACTY-TOTAL          PIC ZZZ,ZZ9.
015200     05  FILLER                  PIC X(3) VALUE SPACES.
015300     05  RPT-ACTY-BLOCKED        PIC ZZZ,ZZ9.
015400     05  FILLER                  PIC X(96) VALUE SPACES.
015500*
015600*    ANOMALY TIMELINE -- ONE LINE PER OCCUPIED BUCKET, 5 COLUMNS
015700*    OF PER-ANOMALY-TYPE COUNTS IN RULE-EVALUATION ORDER
015800*
015900*    THE FIVE ZZ9 COLUMNS BELOW, IN ORDER, ARE MALICIOUS-DOMAIN,
016000*    BURST-BLOCKED, RISKY-CATEGORY, LARGE-DOWNLOAD, UNUSUAL-UA --
016100*    SAME ORDER AS WP-ANOM-TYPE-SUBSCRIPTS IN WPWRKCPY.
016200 01  RPT-ANOM-TIMELINE-LN.
016300     05  RPT-ANOM-BUCKET-TIME    PIC X(16).
016400     05  FILLER                  PIC X(3) VALUE SPACES.
016500     05  RPT-ANOM-TOTAL          PIC ZZZ9.
016600     05  FILLER                  PIC X(2) VALUE SPACES.
016700     05  RPT-ANOM-MAL-DOM        PIC ZZ9.
016800     05  FILLER                  PIC X(2) VALUE SPACES.
016900     05  RPT-ANOM-BURST          PIC ZZ9.
017000     05  FILLER                  PIC X(2) VALUE SPACES.
017100     05  RPT-ANOM-RISKY-CAT      PIC ZZ9.
017200     05  FILLER                  PIC X(2) VALUE SPACES.
017300     05  RPT-ANOM-LARGE-DL       PIC ZZ9.
017400     05  FILLER                  PIC X(2) VALUE SPACES.
017500     05  RPT-ANOM-UNUSUAL-UA     PIC ZZ9.
017600     05  FILLER                  PIC X(84) VALUE SPACES.
017700*
017800*    USER RISK TABLE -- ALL USERS, DESCENDING RISK SCORE
017900*
018000*    SCORE, TOTAL REQUESTS, THEN THE THREE HEADLINE COUNTS (ANOMALY,
018100*    BLOCKED, MALICIOUS-DOMAIN HITS) -- THE PER-ANOMALY-TYPE FIVE-WAY
018200*    BREAKOUT ON RSK-TYPE-COUNTS IS NOT PRINTED, DETAIL ONLY.
018300*    IDENTIFIER HERE IS DEPARTMENT-OR-CLIENT-IP, THE RISK-SCORER'S
018400*    OWN KEY -- SEE WP-USER-ACCUM-TBL IN WPWRKCPY.
018500 01  RPT-RISK-TABLE-LN.
018600     05  RPT-RSKT-IDENTIFIER     PIC X(39).
018700     05  FILLER                  PIC X(2) VALUE SPACES.
018800*    0-100, SAME FIGURE AS RSK-RISK-SCORE ON THE DETAIL RISK FILE.
018900     05  RPT-RSKT-SCORE          PIC ZZ9.
019000     05  FILLER                  PIC X(2) VALUE SPACES.
019100     05  RPT-RSKT-REQUESTS       PIC ZZZ,ZZ9.
019200     05  FILLER                  PIC X(2) VALUE SPACES.
019300     05  RPT-RSKT-ANOM-COUNT     PIC ZZ,ZZ9.
019400     05  FILLER                  PIC X(2) VALUE SPACES.
019500     05  RPT-RSKT-BLOCKED-COUNT  PIC ZZ,ZZ9.
019600     05  FILLER                  PIC X(2) VALUE SPACES.
019700*    LAST OF THE FOUR HEADLINE COUNTS -- THE FIVE-WAY PER-TYPE
019800*    BREAKOUT BEHIND IT (RSK-TYPE-COUNTS) NEVER MAKES THE REPORT.
019900     05  RPT-RSKT-MAL-COUNT      PIC ZZ,ZZ9.
020000     05  FILLER                  PIC X(55) VALUE SPACES.
020100*
020200*    NARRATIVE SECURITY SUMMARY -- FIXED TEXT WITH INTERPOLATED
020300*    COUNTS PLUS THREE FIXED RECOMMENDATION LINES
020400*
020500*    THE THREE RECOMMENDATION LINES ARE UNCONDITIONAL CANNED TEXT --
020600*    THIS SHOP NEVER TIED THEM TO THE ACTUAL FINDINGS OF THE RUN,
020700*    SEE 890-PRINT-NARRATIVE.
020800 01  RPT-NARRATIVE-LINES.
020900     05  RPT-NARR-LN1.
021000         10  FILLER              PIC X(26) VALUE
021100             "SECURITY SUMMARY FOR FILE ".
021200         10  RPT-NARR-FILENAME   PIC X(60).
021300         10  FILLER              PIC X(46) VALUE SPACES.
021400     05  RPT-NARR-LN2.
021500         10  FILLER              PIC X(9)  VALUE "THIS RUN ".
021600         10  RPT-NARR-REQUESTS   PIC ZZZ,ZZZ,ZZ9.
021700         10  FILLER              PIC X(35) VALUE
021800             " REQUESTS WERE PROCESSED, OF WHICH".
021900         10  RPT-NARR-BLOCKED    PIC ZZZ,ZZZ,ZZ9.
022000         10  FILLER              PIC X(17) VALUE
022100             " WERE BLOCKED AND".
022200         10  FILLER              PIC X(49) VALUE SPACES.
022300     05  RPT-NARR-LN3.
022400         10  RPT-NARR-ANOMALOUS  PIC ZZZ,ZZZ,ZZ9.
022500         10  FILLER              PIC X(32) VALUE
022600             " ENTRIES WERE FLAGGED ANOMALOUS.".
022700         10  FILLER              PIC X(89) VALUE SPACES.
022800*    A BLANK SPACER LINE BETWEEN THE RUN COUNTS AND THE THREE
022900*    RECOMMENDATION LINES BELOW -- NO DATA, JUST WHITE SPACE.
023000     05  RPT-NARR-LN4.
023100         10  FILLER              PIC X(132) VALUE SPACES.
023200     05  RPT-NARR-LN5.
023300         10  FILLER              PIC X(47) VALUE
023400             "RECOMMENDATION 1: INVESTIGATE BLOCKED REQUESTS.".
023500         10  FILLER              PIC X(85) VALUE SPACES.
023600     05  RPT-NARR-LN6.
023700         10  FILLER              PIC X(48) VALUE
023800             "RECOMMENDATION 2: REVIEW USER BEHAVIOR PATTERNS.".
023900         10  FILLER              PIC X(84) VALUE SPACES.
024000     05  RPT-NARR-LN7.
024100         10  FILLER              PIC X(47) VALUE
024200             "RECOMMENDATION 3: MONITOR ANOMALOUS ACTIVITIES.".
024300         10  FILLER              PIC X(85) VALUE SPACES.
024400*    SAME BY-SUBSCRIPT IDIOM, SEVEN LINES THIS TIME -- SEE
024500*    890-PRINT-NARRATIVE.
024600 01  FILLER REDEFINES RPT-NARRATIVE-LINES.
024700     05  RPT-NARR-LN OCCURS 7 TIMES PIC X(132).
