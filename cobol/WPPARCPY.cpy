000100*================================================================*
000200*    WPPARCPY  --  PARSED PROXY LOG LINE WORKING STORAGE         *
000300*    ONE OCCURRENCE OF THE 34 COMMA/QUOTE DELIMITED FIELDS OF    *
000400*    A RAW ZSCALER NSS PROXY LOG LINE, UNSTRUNG INTO ELEMENTARY  *
000500*    ITEMS FOR EDITING AND ANOMALY EVALUATION.                   *
000600*                                                                *
000700*    MAINTENANCE                                                 *
000800*    2012-03-02 RDODSON   ORIGINAL LAYOUT, 30 FIELDS             *
000900*    2015-07-14 RDODSON   ADDED FW-FILTER/FW-RULE/POLICY-TYPE    *
001000*    2019-11-06 KPELLETR  WIDENED CLIENT-IP/SERVER-IP FOR IPV6   *
001100*================================================================*
001200 01  PLF-PARSED-LINE.
001300*    NUMBER OF FIELDS ACTUALLY FOUND ON THE LINE BY 310-SPLIT-
001400*    CSV-LINE.  34 IS NORMAL; ANYTHING LESS REJECTS THE LINE.
001500     05  PLF-FIELD-COUNT             PIC 9(2)        COMP.
001600*    FIELD 1 OF 34 - "WWW MMM DD HH:MM:SS YYYY", BROKEN OUT BY
001700*    PLF-TS-BROKEN-OUT FURTHER DOWN THIS COPYBOOK.
001800     05  PLF-TIMESTAMP-TXT           PIC X(24).
001900*    FIELD 2 - THE REPORTING PROXY NODE/GATEWAY, CARRIED THROUGH
002000*    UNEDITED, NOT USED IN ANY RULE TODAY.
002100     05  PLF-LOCATION                PIC X(30).
002200     05  PLF-PROTOCOL                PIC X(10).
002300*    FIELD 4 - FULL REQUEST URL, UP TO 255 BYTES.  340-EXTRACT-
002400*    DOMAIN PULLS THE HOST PORTION OF THIS INTO DET-DOMAIN.
002500     05  PLF-URL                     PIC X(255).
002600*    THE 88-LEVELS HERE DRIVE THE BLOCKED/ALLOWED BRANCHES IN
002700*    500-ACCUMULATE-STATISTICS BEFORE THE VALUE EVER REACHES
002800*    THE DETAIL RECORD'S OWN DET-ACTION-IS-BLOCKED.
002900     05  PLF-ACTION                  PIC X(10).
003000         88  PLF-ACTION-IS-BLOCKED       VALUE "Blocked".
003100         88  PLF-ACTION-IS-ALLOWED       VALUE "Allowed".
003200*    APP-NAME/APP-CLASS ARE CARRIED THROUGH UNCHANGED TO THE
003300*    DETAIL RECORD, NOT USED IN ANY RULE.
003400     05  PLF-APP-NAME                PIC X(30).
003500     05  PLF-APP-CLASS               PIC X(30).
003600*    NUMERIC FIELDS ARRIVE AS TEXT OFF THE WIRE; 330-EDIT-
003700*    NUMERIC-FIELDS CONVERTS EACH INTO ITS -NUM COUNTERPART
003800*    BELOW IN PLF-NUMERIC-WORK-AREAS.
003900     05  PLF-THROTTLE-REQ-TXT        PIC X(9).
004000     05  PLF-THROTTLE-RESP-TXT       PIC X(9).
004100     05  PLF-REQ-SIZE-TXT            PIC X(9).
004200     05  PLF-RESP-SIZE-TXT           PIC X(10).
004300     05  PLF-URL-CLASS               PIC X(30).
004400     05  PLF-URL-SUPERCAT            PIC X(30).
004500     05  PLF-URL-CAT                 PIC X(30).
004600     05  PLF-DLP-DICT                PIC X(30).
004700     05  PLF-DLP-ENG                 PIC X(30).
004800     05  PLF-DLP-HITS-TXT            PIC X(5).
004900*    FILE-CLASS/TYPE/LOCATION2 PASS THROUGH UNEDITED TO THE DETAIL
005000*    RECORD'S OWN DET-FILE-CLASS/DET-FILE-TYPE/DET-LOCATION2.
005100     05  PLF-FILE-CLASS              PIC X(30).
005200     05  PLF-FILE-TYPE               PIC X(30).
005300     05  PLF-LOCATION2               PIC X(30).
005400*    SEE PLF-DEPARTMENT AT POSITION 21 OF THE 34 -- DRIVES BOTH
005500*    THE RISK-TABLE KEY (530) AND THE TOP-10-USERS KEY (730).
005600     05  PLF-DEPARTMENT              PIC X(30).
005700*    WIDENED FROM X(15) TO X(39) IN 2019 TO HOLD A COLON-FORM
005800*    IPV6 ADDRESS IN FULL, NOT JUST THE IPV4 ADDRESSES THE
005900*    ORIGINAL LAYOUT WAS SIZED FOR.
006000     05  PLF-CLIENT-IP               PIC X(39).
006100     05  PLF-SERVER-IP               PIC X(39).
006200*    METHOD/STATUS PASS THROUGH TO THE DETAIL RECORD UNEDITED
006300*    EXCEPT FOR STATUS, WHICH 360 ALSO CONVERTS TO -NUM BELOW.
006400     05  PLF-HTTP-METHOD             PIC X(8).
006500     05  PLF-HTTP-STATUS-TXT         PIC X(3).
006600*    USER-AGENT IS THE TEXT 445-CHK-UNUSUAL-UA SCANS FOR THE TWO
006700*    KNOWN AUTOMATION-TOOL SUBSTRINGS, CASE-SENSITIVE.
006800     05  PLF-USER-AGENT              PIC X(120).
006900*    THREAT-CATEGORY/FW-FILTER/FW-RULE/POLICY-TYPE/REASON ARE THE
007000*    PROXY'S OWN NARRATIVE TEXT, PASSED THROUGH UNEDITED.
007100     05  PLF-THREAT-CATEGORY         PIC X(30).
007200     05  PLF-FW-FILTER               PIC X(30).
007300     05  PLF-FW-RULE                 PIC X(30).
007400     05  PLF-POLICY-TYPE             PIC X(30).
007500     05  PLF-REASON                  PIC X(60).
007600*    TRAILING FIELDS THE ZSCALER FORMAT RESERVES BUT THIS SHOP
007700*    HAS NEVER POPULATED.  KEPT FOR LAYOUT COMPATIBILITY ONLY.
007800     05  PLF-UNUSED-TAIL.
007900         10  PLF-UNUSED-1            PIC X(30).
008000         10  PLF-UNUSED-2            PIC X(30).
008100         10  PLF-UNUSED-3            PIC X(30).
008200     05  FILLER                      PIC X(20).
008300*
008400*    BROKEN-OUT VIEW OF THE TIMESTAMP TEXT FOR DATE/TIME EDITING.
008500*    "MON JUN 20 12:00:00 2022" -- WEEKDAY NOT VALIDATED, SEE
008600*    PARAGRAPH 320-CONVERT-TIMESTAMP.
008700 01  PLF-TS-BROKEN-OUT REDEFINES PLF-TIMESTAMP-TXT.
008800     05  PLF-TS-WEEKDAY              PIC X(3).
008900     05  FILLER                      PIC X.
009000     05  PLF-TS-MONTH-NAME           PIC X(3).
009100     05  FILLER                      PIC X.
009200     05  PLF-TS-DAY-TXT              PIC X(2).
009300     05  FILLER                      PIC X.
009400     05  PLF-TS-HOUR-TXT             PIC X(2).
009500     05  FILLER                      PIC X.
009600     05  PLF-TS-MINUTE-TXT           PIC X(2).
009700     05  FILLER                      PIC X.
009800     05  PLF-TS-SECOND-TXT           PIC X(2).
009900     05  FILLER                      PIC X.
010000     05  PLF-TS-YEAR-TXT             PIC X(4).
010100*
010200*    NUMERIC WORK AREAS -- RESULT OF EDITING THE TEXT FIELDS
010300*    ABOVE; BLANK OR NON-NUMERIC TEXT EDITS TO ZERO, NO ERROR.
010400 01  PLF-NUMERIC-WORK-AREAS.
010500*    THROTTLE/SIZE/DLP-HITS/STATUS ARE EDITED BY 360-EDIT-NUMERIC-
010600*    FIELDS; RESP-SIZE-NUM ALONE DRIVES RULE 4 (440-CHK-LARGE-
010700*    DOWNLOAD).
010800     05  PLF-THROTTLE-REQ-NUM        PIC 9(9)        COMP.
010900     05  PLF-THROTTLE-RESP-NUM       PIC 9(9)        COMP.
011000     05  PLF-REQ-SIZE-NUM            PIC 9(9)        COMP.
011100     05  PLF-RESP-SIZE-NUM           PIC 9(10)       COMP.
011200     05  PLF-DLP-HITS-NUM            PIC 9(5)        COMP.
011300     05  PLF-HTTP-STATUS-NUM         PIC 9(3)        COMP.
011400*    THE SIX TIMESTAMP NUMERICS BELOW ARE SET BY 320-CONVERT-
011500*    TIMESTAMP, ONE EDIT PER PART, NOT BY THE GENERIC 360 EDITOR.
011600     05  PLF-TS-MONTH-NUM            PIC 9(2)        COMP.
011700     05  PLF-TS-DAY-NUM              PIC 9(2)        COMP.
011800     05  PLF-TS-YEAR-NUM             PIC 9(4)        COMP.
011900     05  PLF-TS-HOUR-NUM             PIC 9(2)        COMP.
012000     05  PLF-TS-MINUTE-NUM           PIC 9(2)        COMP.
012100     05  PLF-TS-SECOND-NUM           PIC 9(2)        COMP.
012150     05  FILLER                      PIC X(04).
