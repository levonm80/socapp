000100*================================================================*
000200*    WPDETCPY  --  ENRICHED DETAIL OUTPUT RECORD                 *
000300*    ONE OCCURRENCE PER SUCCESSFULLY PARSED PROXY LOG LINE,      *
000400*    CARRYING THE NORMALIZED SOURCE FIELDS PLUS THE ANOMALY      *
000500*    VERDICT ASSIGNED BY 400-DETECT-ANOMALY.  FIXED-LENGTH,      *
000600*    SEQUENTIAL.  SEE WP-DETAIL-FILE IN WEBPRLOG.                *
000700*                                                                *
000800*    MAINTENANCE                                                 *
000900*    2012-03-05 RDODSON   ORIGINAL LAYOUT                        *
001000*    2016-09-19 KPELLETR  ADDED DLP-DICT/DLP-ENG/DLP-HITS        *
001100*    2021-02-24 MFONTAIN  ADDED ANOMALY VERDICT GROUP            *
001200*================================================================*
001300 01  DET-DETAIL-RECORD.
001400*    SEQUENCE NUMBER ASSIGNED AT WRITE TIME, NOT FROM THE INPUT.
001500     05  DET-ENTRY-SEQ               PIC 9(7).
001600*    YYYYMMDDHHMMSS, COLLATING FORM, USED FOR MIN/MAX AND SORT.
001700     05  DET-SORT-TIMESTAMP          PIC X(14).
001800*    ORIGINAL TEXT TIMESTAMP AS IT CAME OFF THE WIRE, KEPT FOR
001900*    THE DETAIL REPORT SO THE ANALYST SEES WHAT THE PROXY LOGGED.
002000     05  DET-TIMESTAMP-TXT           PIC X(24).
002100     05  DET-LOCATION                PIC X(30).
002200*    HTTP/HTTPS/FTP ETC, AS SUPPLIED BY THE PROXY.
002300     05  DET-PROTOCOL                PIC X(10).
002400     05  DET-URL                     PIC X(255).
002500*    EXTRACTED FROM DET-URL ABOVE BY 340-EXTRACT-DOMAIN -- SCHEME
002600*    AND PORT STRIPPED, EVERYTHING AFTER THE FIRST SLASH DROPPED.
002700     05  DET-DOMAIN                  PIC X(80).
002800*    ALLOWED/BLOCKED/ETC.  THE 88 BELOW DRIVES THE BLOCKED-COUNT
002900*    ACCUMULATORS IN 510-UPDATE-OVERALL-STATS.
003000     05  DET-ACTION                  PIC X(10).
003100         88  DET-ACTION-IS-BLOCKED       VALUE "Blocked".
003200*    APP-NAME/APP-CLASS ARE THE PROXY'S OWN APPLICATION
003300*    IDENTIFICATION, SEPARATE FROM THE URL-CLASS/SUPERCAT/CAT
003400*    GROUP BELOW.
003500     05  DET-APP-NAME                PIC X(30).
003600     05  DET-APP-CLASS               PIC X(30).
003700*    THROTTLE SIZES ARE THE POLICY LIMITS IN EFFECT AT THE TIME,
003800*    REQ/RESP SIZE BELOW ARE WHAT ACTUALLY MOVED.
003900     05  DET-THROTTLE-REQ-SIZE       PIC 9(9).
004000     05  DET-THROTTLE-RESP-SIZE      PIC 9(9).
004100     05  DET-REQ-SIZE                PIC 9(9).
004200     05  DET-RESP-SIZE               PIC 9(10).
004300*    URL-CLASS/SUPERCAT/CAT ARE THE PROXY'S OWN THREE-LEVEL
004400*    CATEGORIZATION OF THE REQUESTED SITE.
004500     05  DET-URL-CLASS               PIC X(30).
004600     05  DET-URL-SUPERCAT            PIC X(30).
004700     05  DET-URL-CAT                 PIC X(30).
004800*    DATA-LOSS-PREVENTION DICTIONARY/ENGINE NAME AND HIT COUNT,
004900*    BLANK/ZERO WHEN NO DLP RULE FIRED ON THIS TRANSACTION.
005000     05  DET-DLP-DICT                PIC X(30).
005100     05  DET-DLP-ENG                 PIC X(30).
005200     05  DET-DLP-HITS                PIC 9(5).
005300*    FILE-CLASS/TYPE ARE THE PROXY'S DOWNLOADED-FILE CLASSIFICATION,
005400*    BLANK WHEN THE REQUEST WAS NOT A FILE DOWNLOAD.  LOCATION2
005500*    IS A SECOND PROXY-SUPPLIED SITE LABEL, DISTINCT FROM
005600*    DET-LOCATION ABOVE -- THE EXPORT HAS ALWAYS CARRIED BOTH.
005700     05  DET-FILE-CLASS              PIC X(30).
005800     05  DET-FILE-TYPE               PIC X(30).
005900     05  DET-LOCATION2               PIC X(30).
006000*    DEPARTMENT -- THE TOP-10-USERS GROUPING KEY (730-BUILD-
006100*    TOP-USERS), BLANK COLLAPSES TO "UNKNOWN" THERE.  THE RISK
006200*    TABLE'S OWN KEY IS DEPARTMENT-OR-CLIENT-IP, SEE 530.
006300     05  DET-DEPARTMENT              PIC X(30).
006400*    CLIENT-IP IS THE RISK SCORER'S FALLBACK KEY WHEN DEPARTMENT
006500*    ABOVE IS BLANK -- SEE 530.  SERVER-IP IS CARRIED FOR THE
006600*    DETAIL LISTING ONLY, NOT USED IN ANY KEY OR RULE.
006700     05  DET-CLIENT-IP               PIC X(39).
006800     05  DET-SERVER-IP               PIC X(39).
006900*    METHOD/STATUS ARE THE RAW HTTP VERB AND RESPONSE CODE.
007000     05  DET-HTTP-METHOD             PIC X(8).
007100     05  DET-HTTP-STATUS             PIC 9(3).
007200     05  DET-USER-AGENT              PIC X(120).
007300*    THREAT-CATEGORY/FW-FILTER/FW-RULE/POLICY-TYPE/REASON ARE
007400*    CARRIED THROUGH UNCHANGED FROM THE RAW LOG FOR THE ANALYST
007500*    TO REVIEW ON THE DETAIL LISTING -- NOT USED IN SCORING.
007600     05  DET-THREAT-CATEGORY         PIC X(30).
007700     05  DET-FW-FILTER               PIC X(30).
007800     05  DET-FW-RULE                 PIC X(30).
007900     05  DET-POLICY-TYPE             PIC X(30).
008000     05  DET-REASON                  PIC X(60).
008100*
008200*    ANOMALY VERDICT -- SEE 400-DETECT-ANOMALY.  AT MOST ONE
008300*    RULE SURVIVES THE CONFIDENCE TIE-BREAK PER ENTRY.
008400     05  DET-ANOMALY-VERDICT.
008500         10  DET-IS-ANOMALOUS        PIC X(1).
008600             88  DET-ANOMALOUS           VALUE "Y".
008700             88  DET-NOT-ANOMALOUS       VALUE "N".
008800         10  DET-ANOMALY-TYPE        PIC X(16).
008900         10  DET-ANOMALY-CONF        PIC 9V99.
009000         10  DET-ANOMALY-REASON      PIC X(80).
009100     05  FILLER                      PIC X(34).
009200*
009300*    DATE-PART VIEW OF THE SORT TIMESTAMP, USED BY THE TIMELINE
009400*    BUCKETING LOGIC IN 530-UPDATE-ACTIVITY-TIMELINE.
009500 01  DET-SORT-TS-PARTS REDEFINES DET-SORT-TIMESTAMP.
009600     05  DET-TS-YEAR                 PIC 9(4).
009700     05  DET-TS-MONTH                PIC 9(2).
009800     05  DET-TS-DAY                  PIC 9(2).
009900     05  DET-TS-HOUR                 PIC 9(2).
010000     05  DET-TS-MINUTE               PIC 9(2).
010100     05  DET-TS-SECOND               PIC 9(2).
