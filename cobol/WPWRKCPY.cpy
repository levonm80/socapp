000100*================================================================*
000200*    WPWRKCPY  --  IN-MEMORY TABLES FOR THE SOC LOG ANALYSIS RUN *
000300*    EVERYTHING HERE IS BUILT AND SEARCHED IN WORKING STORAGE --*
000400*    NO KEYED FILE OR DATABASE ACCESS IS NEEDED ANYWHERE IN THIS*
000500*    JOB.  TABLE SIZES ARE DELIBERATELY SMALL; A SITE RUNNING   *
000600*    MORE THAN WP-MAX-USERS DISTINCT USERS IN ONE FILE SHOULD   *
000700*    SPLIT THE INPUT AND RE-RUN.                                *
000800*                                                                *
000900*    MAINTENANCE                                                 *
001000*    2012-03-09 RDODSON   ORIGINAL 5-RULE TABLE AND USER TABLE   *
001100*    2016-09-22 KPELLETR  ADDED TOP-N WORK TABLES FOR THE REPORT *
001200*    2018-04-30 KPELLETR  RAISED WP-MAX-USERS 500 TO 2000        *
001300*    2021-02-26 MFONTAIN  ADDED ACTIVITY/ANOMALY TIMELINE TABLES *
001400*    2021-03-01 MFONTAIN  ADDED PER-CLIENT-IP 20-ENTRY HISTORY   *
001500*    2024-05-20 MFONTAIN  SPLIT THE TOP-10-USERS SOURCE TABLE    *
001600*                         OUT FROM THE RISK-SCORE ACCUMULATOR -  *
001700*                         DEPARTMENT IS NOT THE SAME KEY AS      *
001800*                         "USER" FOR THE DASHBOARD PANEL         *
001900*================================================================*
002000*
002100*    RULE CONSTANTS
002200*
002300 01  WP-RULE-CONSTANTS.
002400*    THE FIVE CONFIDENCES BELOW ARE THE TIE-BREAK ORDER IN
002500*    400-DETECT-ANOMALY -- HIGHEST WINS, AND ON A TIE THE EARLIER
002600*    RULE IN THE EVALUATION SEQUENCE WINS, NOT THE HIGHER
002700*    CONFIDENCE NUMBER ITSELF.
002800     05  WP-CONF-MALICIOUS-DOM       PIC 9V99        VALUE 0.95.
002900     05  WP-CONF-BURST-BLOCKED       PIC 9V99        VALUE 0.80.
003000     05  WP-CONF-RISKY-CATEGORY      PIC 9V99        VALUE 0.70.
003100     05  WP-CONF-LARGE-DOWNLOAD      PIC 9V99        VALUE 0.65.
003200     05  WP-CONF-UNUSUAL-UA          PIC 9V99        VALUE 0.60.
003300*    50 MILLION BYTES, ABOUT 47.7 MB -- THIS THRESHOLD HAS NOT
003400*    MOVED SINCE THE RULE WAS ADDED IN 2021; SOC HAS NOT ASKED
003500*    FOR IT TO TRACK PER-SITE BANDWIDTH POLICY.
003600     05  WP-LARGE-DOWNLOAD-BYTES     PIC 9(10)       VALUE
003700                                                      50000000.
003800*    10 BLOCKED HITS IN A 5-MINUTE WINDOW FROM THE SAME CLIENT IP
003900*    FIRES RULE 2 -- SEE 420-CHK-BURST-BLOCKED.
004000     05  WP-BURST-THRESHOLD          PIC 9(3)   COMP VALUE 10.
004100     05  WP-BURST-WINDOW-MINUTES     PIC 9(3)   COMP VALUE 5.
004200     05  WP-IP-HISTORY-DEPTH         PIC 9(3)   COMP VALUE 20.
004300*    ANY USER SCORING OVER 70 COUNTS TOWARD THE REPORT HEADER'S
004400*    HIGH-RISK-USER-COUNT HEADLINE STATISTIC, SEE 605.
004500     05  WP-HIGH-RISK-THRESHOLD      PIC 9(3)        VALUE 70.
004600     05  WP-ACTIVITY-BUCKET-MINUTES  PIC 9(3)   COMP VALUE 15.
004700     05  WP-TOP-N                    PIC 9(3)   COMP VALUE 10.
004750     05  FILLER                      PIC X(10).
004800*
004900*    MALICIOUS DOMAIN TABLE -- RULE 1, CONFIDENCE 0.95
005000*
005100 01  WP-MALICIOUS-DOMAIN-TBL.
005200*    OCCURS VIEW EXISTS SO 410-CHK-MALICIOUS-DOMAIN COULD WALK IT
005300*    BY SUBSCRIPT IF A FOURTH ENTRY WERE EVER ADDED; TODAY'S THREE
005400*    ARE COMPARED BY NAME DIRECTLY THROUGH THE REDEFINES BELOW.
005500     05  WP-MALICIOUS-DOMAIN-ENT OCCURS 3 TIMES
005600                                  PIC X(80) VALUE SPACES.
005700 01  WP-MALICIOUS-DOMAIN-VALUES REDEFINES WP-MALICIOUS-DOMAIN-TBL.
005800     05  WP-MAL-DOM-1                PIC X(80)       VALUE
005900                                          "phishing-login.co".
006000     05  WP-MAL-DOM-2                PIC X(80)       VALUE
006100                                          "suspicious-domain.xyz".
006200     05  WP-MAL-DOM-3                PIC X(80)       VALUE
006300                                          "malicious-example.ru".
006400*
006500*    RISKY URL CATEGORY TABLE -- RULE 3, CONFIDENCE 0.70
006600*
006700 01  WP-RISKY-CATEGORY-TBL.
006800*    MUST MATCH THE PROXY'S OWN CATEGORY NAMES EXACTLY, CASE AND
006900*    ALL -- THESE FOUR COME STRAIGHT FROM THE ZSCALER CATEGORY LIST.
007000     05  WP-RISKY-CATEGORY-ENT OCCURS 4 TIMES
007100                                  PIC X(30) VALUE SPACES.
007200 01  WP-RISKY-CATEGORY-VALUES REDEFINES WP-RISKY-CATEGORY-TBL.
007300     05  WP-RISK-CAT-1               PIC X(30)       VALUE
007400                                          "Proxy Avoidance".
007500     05  WP-RISK-CAT-2               PIC X(30)       VALUE
007600                                          "Malware".
007700     05  WP-RISK-CAT-3               PIC X(30)       VALUE
007800                                          "Phishing".
007900     05  WP-RISK-CAT-4               PIC X(30)       VALUE
008000                                          "File Sharing".
008100*
008200*    UNUSUAL USER-AGENT SUBSTRING TABLE -- RULE 5, CONF 0.60
008300*
008400 01  WP-UNUSUAL-UA-TBL.
008500     05  WP-UNUSUAL-UA-ENT OCCURS 2 TIMES
008600                                  PIC X(20) VALUE SPACES.
008700 01  WP-UNUSUAL-UA-VALUES REDEFINES WP-UNUSUAL-UA-TBL.
008800     05  WP-UA-PATTERN-1             PIC X(20)       VALUE
008900                                          "curl/".
009000     05  WP-UA-PATTERN-2             PIC X(20)       VALUE
009100                                          "python-requests/".
009200*
009300*    PER-CLIENT-IP RECENT-HISTORY WINDOW -- UP TO WP-MAX-IPS
009400*    DISTINCT CLIENT IPS, EACH CARRYING ITS OWN RING OF THE
009500*    MOST RECENT WP-IP-HISTORY-DEPTH (20) RECORDS FOR THE
009600*    BURST-BLOCKED RULE.  OLDEST ENTRY IS DROPPED ON OVERFLOW.
009700*
009800 01  WP-MAX-IPS                     PIC 9(4)   COMP VALUE 500.
009900 01  WP-IP-HISTORY-TBL.
010000     05  WP-IP-HIST-ENT OCCURS 500 TIMES
010100                         INDEXED BY WP-IP-IDX.
010200*    ADDR IS THE LINEAR-SEARCH KEY (452); COUNT/NEXT-SLOT TOGETHER
010300*    DRIVE THE WRAPAROUND RING BELOW, SEE 455-APPEND-TO-IP-RING.
010400         10  WP-IP-HIST-ADDR         PIC X(39).
010500         10  WP-IP-HIST-COUNT        PIC 9(3)   COMP.
010600         10  WP-IP-HIST-NEXT-SLOT    PIC 9(3)   COMP.
010700*    DEPARTMENT IS CARRIED IN THE RING BUT NOT USED BY ANY RULE
010800*    TODAY -- KEPT SINCE 2021 IN CASE A FUTURE RULE NEEDS IT.
010900         10  WP-IP-HIST-RING OCCURS 20 TIMES
011000                             INDEXED BY WP-RING-IDX.
011100             15  WP-IPH-SORT-TS      PIC X(14).
011200             15  WP-IPH-DEPARTMENT   PIC X(30).
011300             15  WP-IPH-ACTION       PIC X(10).
011320             15  FILLER              PIC X(01).
011350         10  FILLER                  PIC X(02).
011400     05  WP-IP-TBL-USED              PIC 9(4)   COMP VALUE ZERO.
011500*
011600*    PER-USER ACCUMULATOR TABLE -- THE RISK SCORER'S INPUT.
011700*    USER IDENTIFIER IS DEPARTMENT IF NON-BLANK, ELSE CLIENT-IP.
011800*
011900 01  WP-MAX-USERS                   PIC 9(4)   COMP VALUE 2000.
012000 01  WP-USER-ACCUM-TBL.
012100     05  WP-USER-ACCUM-ENT OCCURS 2000 TIMES
012200                            INDEXED BY WP-USER-IDX.
012300         10  WP-USR-IDENTIFIER       PIC X(39).
012400         10  WP-USR-TOTAL-REQUESTS   PIC 9(7)   COMP.
012500         10  WP-USR-ANOMALY-COUNT    PIC 9(5)   COMP.
012600         10  WP-USR-BLOCKED-COUNT    PIC 9(5)   COMP.
012700         10  WP-USR-MALICIOUS-COUNT  PIC 9(5)   COMP.
012800         10  WP-USR-CNT-BY-TYPE OCCURS 5 TIMES  PIC 9(5) COMP.
012900         10  WP-USR-RISK-SCORE       PIC 9(3)   COMP.
013000         10  WP-USR-FIRST-SEEN-SEQ   PIC 9(7)   COMP.
013050         10  FILLER                  PIC X(01).
013100     05  WP-USER-TBL-USED            PIC 9(4)   COMP VALUE ZERO.
013200*
013300*    ANOMALY-TYPE SUBSCRIPT CONSTANTS -- KEEP IN SYNC WITH THE
013400*    EVALUATION ORDER IN 400-DETECT-ANOMALY AND WITH THE FIVE
013500*    REPORT COLUMNS IN 870-PRINT-ANOM-TIMELINE.
013600*
013700 01  WP-ANOM-TYPE-SUBSCRIPTS.
013800     05  WP-SUB-MALICIOUS-DOM        PIC 9       VALUE 1.
013900     05  WP-SUB-BURST-BLOCKED        PIC 9       VALUE 2.
014000     05  WP-SUB-RISKY-CATEGORY       PIC 9       VALUE 3.
014100     05  WP-SUB-LARGE-DOWNLOAD       PIC 9       VALUE 4.
014150     05  WP-SUB-UNUSUAL-UA           PIC 9       VALUE 5.
014170     05  FILLER                      PIC X(04).
014300*
014400*    TOP-N WORK TABLES -- CATEGORIES, DOMAINS AND USERS ARE
014500*    EACH TALLIED IN A LINEAR TABLE AS ENTRIES ARE INGESTED,
014600*    THEN COLLAPSED TO THE TOP WP-TOP-N (10) BY 700-BUILD-TOP-N
014700*    -TABLES AFTER END OF FILE.
014800*
014900 01  WP-MAX-CATEGORIES              PIC 9(4)   COMP VALUE 200.
015000 01  WP-CATEGORY-TBL.
015100*    BUILT BY 520-UPDATE-CATEGORY-TABLE, ONE ENTRY PER DISTINCT
015200*    URL CATEGORY SEEN, BLANK COLLAPSING TO "Unknown".
015300     05  WP-CAT-ENT OCCURS 200 TIMES INDEXED BY WP-CAT-IDX.
015400         10  WP-CAT-NAME             PIC X(30).
015500         10  WP-CAT-COUNT            PIC 9(7)   COMP.
015550         10  FILLER                  PIC X(01).
015600     05  WP-CAT-TBL-USED              PIC 9(4)  COMP VALUE ZERO.
015700*
015800 01  WP-MAX-DOMAINS                 PIC 9(4)   COMP VALUE 500.
015900 01  WP-DOMAIN-TBL.
016000*    BUILT BY 525-UPDATE-DOMAIN-TABLE, KEYED BY THE EXTRACTED
016100*    DOMAIN, NOT THE FULL URL - SEE 340-EXTRACT-DOMAIN.
016200     05  WP-DOM-ENT OCCURS 500 TIMES INDEXED BY WP-DOM-IDX.
016300         10  WP-DOM-NAME             PIC X(80).
016400         10  WP-DOM-COUNT            PIC 9(7)   COMP.
016500         10  WP-DOM-BLOCKED-COUNT    PIC 9(7)   COMP.
016550         10  FILLER                  PIC X(01).
016600     05  WP-DOM-TBL-USED              PIC 9(4)  COMP VALUE ZERO.
016700*
016800*    DEPARTMENT TABLE -- SOURCE FOR THE TOP-10-USERS DASHBOARD
016900*    PANEL ONLY.  "USER" ON THAT PANEL MEANS DEPARTMENT, BLANK
017000*    DEPARTMENT COLLAPSING TO "Unknown" -- THIS IS A DIFFERENT
017100*    KEY THAN WP-USER-ACCUM-TBL'S IDENTIFIER (DEPARTMENT IF
017200*    NON-BLANK, ELSE CLIENT-IP, NEVER "Unknown").  THE RISK
017300*    SCORE SHOWN BESIDE EACH TOP-10 ROW IS A SEPARATE LOOKUP
017400*    INTO WP-USER-ACCUM-TBL BY THIS TABLE'S NAME, ZERO WHEN
017500*    THERE IS NO MATCHING ROW THERE -- SEE 733-LOOKUP-USER-RISK
017600*    -SCORE.
017700 01  WP-MAX-DEPTS                   PIC 9(4)   COMP VALUE 500.
017800 01  WP-DEPT-TBL.
017900     05  WP-DEPT-ENT OCCURS 500 TIMES INDEXED BY WP-DEPT-IDX.
018000         10  WP-DEPT-NAME            PIC X(30).
018100         10  WP-DEPT-COUNT           PIC 9(7)   COMP.
018150         10  FILLER                  PIC X(01).
018200     05  WP-DEPT-TBL-USED             PIC 9(4)  COMP VALUE ZERO.
018300*
018400*    THE THREE TABLES BELOW ARE THE "AFTER" SIDE OF 700-BUILD-TOP-
018500*    N-TABLES -- FIXED AT WP-TOP-N (10) ENTRIES EACH, BUILT ONCE AT
018600*    END OF FILE AND NEVER SEARCHED, ONLY WALKED BY SUBSCRIPT FOR
018700*    PRINTING.  PLAIN DISPLAY NUMERICS, NOT COMP, SINCE THEY ARE
018800*    MOVED STRAIGHT INTO REPORT EDIT FIELDS AND NEVER COMPUTED ON.
018900 01  WP-TOP-CATEGORY-TBL.
019000     05  WP-TOPCAT-ENT OCCURS 10 TIMES.
019100         10  WP-TOPCAT-NAME          PIC X(30).
019200         10  WP-TOPCAT-COUNT         PIC 9(7).
019300         10  WP-TOPCAT-PERCENT       PIC 9(3)V9.
019350         10  FILLER                  PIC X(01).
019400     05  WP-TOPCAT-USED               PIC 9(3)   COMP VALUE ZERO.
019500*
019600*    NO PERCENT COLUMN ON THIS PANEL -- SOC ASKED FOR BLOCKED COUNT
019700*    INSTEAD WHEN THE DOMAIN PANEL WAS ADDED IN 2016.
019800 01  WP-TOP-DOMAIN-TBL.
019900     05  WP-TOPDOM-ENT OCCURS 10 TIMES.
020000         10  WP-TOPDOM-NAME          PIC X(80).
020100         10  WP-TOPDOM-COUNT         PIC 9(7).
020200         10  WP-TOPDOM-BLOCKED       PIC 9(7).
020250         10  FILLER                  PIC X(01).
020300     05  WP-TOPDOM-USED                PIC 9(3)   COMP VALUE ZERO.
020400*
020500*    RISK-SCORE COLUMN IS FILLED IN BY A SEPARATE LOOKUP AGAINST
020600*    WP-USER-ACCUM-TBL, NOT CARRIED FORWARD FROM WP-DEPT-TBL --
020700*    SEE 733-LOOKUP-USER-RISK-SCORE.
020800 01  WP-TOP-USER-TBL.
020900     05  WP-TOPUSR-ENT OCCURS 10 TIMES.
021000         10  WP-TOPUSR-IDENTIFIER    PIC X(39).
021100         10  WP-TOPUSR-REQUESTS      PIC 9(7).
021200         10  WP-TOPUSR-RISK-SCORE    PIC 9(3).
021250         10  FILLER                  PIC X(01).
021300     05  WP-TOPUSR-USED                PIC 9(3)   COMP VALUE ZERO.
021400*
021500*    ACTIVITY AND ANOMALY TIMELINE BUCKET TABLES -- BUCKETED BY
021600*    TRUNCATING THE ENTRY MINUTE TO WP-ACTIVITY-BUCKET-MINUTES
021700*    (15), SECONDS DROPPED.  ONLY OCCUPIED BUCKETS ARE KEPT.
021800*
021900 01  WP-MAX-BUCKETS                 PIC 9(4)   COMP VALUE 400.
022000 01  WP-ACTIVITY-TIMELINE-TBL.
022100     05  WP-ACTY-BKT-ENT OCCURS 400 TIMES INDEXED BY WP-ACTY-IDX.
022200         10  WP-ACTY-BKT-KEY         PIC X(12).
022300         10  WP-ACTY-BKT-TOTAL       PIC 9(7)   COMP.
022400         10  WP-ACTY-BKT-BLOCKED     PIC 9(7)   COMP.
022450         10  FILLER                  PIC X(01).
022500     05  WP-ACTY-TBL-USED             PIC 9(4)   COMP VALUE ZERO.
022600*
022700 01  WP-ANOM-TIMELINE-TBL.
022800     05  WP-ANOM-BKT-ENT OCCURS 400 TIMES INDEXED BY WP-ANOM-IDX.
022900         10  WP-ANOM-BKT-KEY         PIC X(12).
023000         10  WP-ANOM-BKT-TOTAL       PIC 9(5)   COMP.
023100         10  WP-ANOM-BKT-BY-TYPE OCCURS 5 TIMES PIC 9(5) COMP.
023150         10  FILLER                  PIC X(01).
023200     05  WP-ANOM-TBL-USED             PIC 9(4)   COMP VALUE ZERO.
023300*
023400*    BUCKET-KEY WORK AREA -- BUILT AS YYYYMMDDHHMM WITH THE
023500*    MINUTE ALREADY TRUNCATED TO THE BUCKET BOUNDARY BEFORE THE
023600*    TABLE IS SEARCHED; SEE 530-UPDATE-ACTIVITY-TIMELINE.
023700*
023800 01  WP-BUCKET-KEY-WORK.
023900     05  WP-BKW-YEAR                 PIC 9(4).
024000     05  WP-BKW-MONTH                PIC 9(2).
024100     05  WP-BKW-DAY                  PIC 9(2).
024200     05  WP-BKW-HOUR                 PIC 9(2).
024300     05  WP-BKW-MINUTE               PIC 9(2).
024400 01  WP-BUCKET-KEY-TEXT REDEFINES WP-BUCKET-KEY-WORK PIC X(12).
024500*
024600*    RUN-LEVEL CONTROL TOTALS AND ACCUMULATORS -- THE SECTION 1/2
024700*    REPORT HEADER AND STATISTICS PANELS ARE BUILT STRAIGHT FROM
024800*    THIS GROUP, SEE 810/820.
024900*
025000 01  WP-RUN-TOTALS.
025100     05  WP-LINES-READ               PIC 9(7)   COMP VALUE ZERO.
025200     05  WP-LINES-PARSED             PIC 9(7)   COMP VALUE ZERO.
025300     05  WP-LINES-REJECTED           PIC 9(7)   COMP VALUE ZERO.
025400     05  WP-TOTAL-REQUESTS           PIC 9(7)   COMP VALUE ZERO.
025500     05  WP-TOTAL-BLOCKED            PIC 9(7)   COMP VALUE ZERO.
025600     05  WP-TOTAL-ANOMALOUS          PIC 9(7)   COMP VALUE ZERO.
025700     05  WP-TOTAL-RESP-BYTES         PIC 9(12)  COMP VALUE ZERO.
025800     05  WP-HIGH-RISK-USER-COUNT     PIC 9(5)   COMP VALUE ZERO.
025900*    PRIMED TO THE HIGHEST/LOWEST POSSIBLE X(14) VALUE AT 190-
026000*    INITIALIZE-RUN SO THE FIRST RECORD SEEN ALWAYS BEATS BOTH.
026100     05  WP-MIN-SORT-TIMESTAMP       PIC X(14)  VALUE
026200                                          "99999999999999".
026300     05  WP-MAX-SORT-TIMESTAMP       PIC X(14)  VALUE SPACES.
026400*    ASSIGNS DET-ENTRY-SEQ IN 460-BUILD-DETAIL-RECORD; RUNS IN
026500*    ARRIVAL ORDER, NOT TIED TO THE INPUT'S OWN LINE NUMBER.
026600     05  WP-ENTRY-SEQ-CTR            PIC 9(7)   COMP VALUE ZERO.
026650     05  FILLER                      PIC X(04).
