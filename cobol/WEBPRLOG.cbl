000100*================================================================*
000200*    WEBPRLOG -- SOC WEB-PROXY LOG ANALYSIS BATCH                *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     WEBPRLOG.
000600 AUTHOR.         DODSON.
000700 INSTALLATION.   STATE DATA CENTER - INFOSEC UNIT.
000800 DATE-WRITTEN.   06/14/1991.
000900 DATE-COMPILED.
001000 SECURITY.       INFOSEC - SOC DISTRIBUTION ONLY.
001100*
001200*    CHANGE LOG
001300*    ----------------------------------------------------------
001400*    1991-06-14 RDODSON   ORIGINAL PROGRAM - ANALYZED DIAL-POOL
001500*                         MODEM USAGE LOGS FOR THE HELP DESK
001600*    1991-08-02 RDODSON   ADDED TOP-10 USAGE SUMMARY TO SYSOUT
001700*    1992-01-20 RDODSON   FIXED ABEND ON BLANK TRAILER RECORD
001800*    1993-05-11 RDODSON   WIDENED USER-ID FIELD FOR NEW ACCOUNT
001900*                         NUMBERING SCHEME
002000*    1994-02-09 TWALSH    ADDED BLOCKED-CALL COUNTERS PER SITE
002100*    1995-09-30 TWALSH    CONVERTED REPORT TO 132-COLUMN PRINT
002200*    1996-11-04 TWALSH    ADDED HOURLY ACTIVITY TIMELINE SECTION
002300*    1998-03-17 KPELLETR  Y2K REMEDIATION - 4-DIGIT YEAR USED
002400*                         THROUGHOUT, NO MORE 2-DIGIT COMPARES
002500*    1998-03-18 KPELLETR  Y2K REMEDIATION - DATE COMPARE LOGIC
002600*                         IN THE TIMELINE BUCKETING REWRITTEN
002700*    1999-01-05 KPELLETR  Y2K REMEDIATION SIGNED OFF BY QA
002800*    2001-06-22 KPELLETR  ADDED PER-USER RISK-STYLE SCORING
002900*    2004-10-08 KPELLETR  RETIRED DIAL-POOL FEED, NOW READS THE
003000*                         PERIMETER FIREWALL LOG EXTRACT
003100*    2007-03-14 MFONTAIN  ADDED DOMAIN EXTRACTION FOR THE URL
003200*                         FILTER FEED
003300*    2012-03-02 RDODSON   REWRITTEN FOR THE ZSCALER NSS PROXY
003400*                         EXPORT FORMAT - REQUEST 12-0133
003500*    2012-03-05 RDODSON   ADDED 34-FIELD CSV LAYOUT AND A QUOTE
003600*                         -AWARE FIELD SPLITTER
003700*    2015-07-14 RDODSON   ADDED FW-FILTER/FW-RULE/POLICY-TYPE
003800*    2016-09-19 KPELLETR  ADDED DLP COUNTS AND THE TOP-N WORK
003900*                         TABLES BEHIND THE SUMMARY REPORT
004000*    2018-04-30 KPELLETR  RAISED USER TABLE CAPACITY 500 TO 2000
004100*    2019-11-06 KPELLETR  WIDENED CLIENT-IP/SERVER-IP FOR IPV6
004200*    2021-02-24 MFONTAIN  ADDED THE FIVE-RULE ANOMALY DETECTOR
004300*                         AND THE 0-100 USER RISK SCORE
004400*    2021-03-02 MFONTAIN  ADDED THE NARRATIVE SECURITY SUMMARY
004500*    2022-07-19 MFONTAIN  ADDED BURST-BLOCKED RULE AND THE
004600*                         20-ENTRY PER-CLIENT-IP HISTORY RING
004700*    2023-05-03 MFONTAIN  FIXED UNUSUAL-UA RULE - FIXED-WINDOW
004800*                         COMPARE NEVER MATCHED A TRIMMED
004900*                         PATTERN, REDONE AS TRIM-THEN-SCAN
005000*    2024-02-11 MFONTAIN  BURST-BLOCKED HISTORY COMPARE PICKED
005100*                         UP THE WRONG WORK FIELD - CORRECTED
005200*    ----------------------------------------------------------
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200* //WEBPRLOG JOB 1,NOTIFY=&SYSUID
006300* //***************************************************/
006400* //COBRUN  EXEC IGYWCL
006500* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(WEBPRLOG),DISP=SHR
006600* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(WEBPRLOG),DISP=SHR
006700* //***************************************************/
006800* // IF RC = 0 THEN
006900* //***************************************************/
007000* //RUN     EXEC PGM=WEBPRLOG
007100* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007200* //SOCPRXLG  DD DSN=&SYSUID..SOC.PROXYLOG,DISP=SHR
007300* //SOCDETL   DD DSN=&SYSUID..SOC.DETAIL,DISP=(NEW,CATLG)
007400* //SOCRISK   DD DSN=&SYSUID..SOC.RISKSCOR,DISP=(NEW,CATLG)
007500* //SOCRPT    DD SYSOUT=*,OUTLIM=15000
007600* //CEEDUMP   DD DUMMY
007700* //SYSUDUMP  DD DUMMY
007800* //***************************************************/
007900* // ELSE
008000* // ENDIF
008100*
008200     SELECT WP-RAW-LOG-FILE ASSIGN TO SOCPRXLG
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400
008500     SELECT WP-DETAIL-FILE ASSIGN TO SOCDETL
008600         ORGANIZATION IS SEQUENTIAL.
008700
008800     SELECT WP-RISK-FILE ASSIGN TO SOCRISK
008900         ORGANIZATION IS SEQUENTIAL.
009000
009100     SELECT WP-REPORT-FILE ASSIGN TO SOCRPT
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700 FD  WP-RAW-LOG-FILE.
009800 01  WP-RAW-LOG-REC                  PIC X(1024).
009900*
010000 FD  WP-DETAIL-FILE RECORDING MODE F.
010100 COPY WPDETCPY.
010200*
010300 FD  WP-RISK-FILE RECORDING MODE F.
010400 COPY WPRSKCPY.
010500*
010600 FD  WP-REPORT-FILE.
010700 01  RPT-OUT-REC                     PIC X(132).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100 COPY WPPARCPY.
011200 COPY WPWRKCPY.
011300 COPY WPRPTCPY.
011400*
011500* HOLDS CONTENTS OF THE CURRENT DATETIME FUNCTION, STAMPED ON
011600* THE REPORT HEADER THE SAME WAY TOPACCTS STAMPS ITS HEADER.
011700 01  WS-DATETIME.
011800     02  WS-DT-YEAR               PIC 9(4).
011900     02  WS-DT-MONTH              PIC 99.
012000     02  WS-DT-DAY                PIC 99.
012100     02  WS-DT-HOUR               PIC 99.
012200     02  WS-DT-MINUTE             PIC 99.
012300     02  WS-DT-SECOND             PIC 99.
012400     02  WS-DT-HUNDREDTH          PIC 99.
012500     02  WS-DT-PLUS-MINUS         PIC X.
012600     02  WS-DT-TZ-HOUR            PIC 99.
012700     02  WS-DT-TZ-MINUTE          PIC 99.
012800*
012900 01  WS-RUN-DATE.
013000     02  WS-RUN-MONTH             PIC XX.
013100     02  FILLER                   PIC X VALUE "/".
013200     02  WS-RUN-DAY               PIC XX.
013300     02  FILLER                   PIC X VALUE "/".
013400     02  WS-RUN-YEAR              PIC X(4).
013500*
013600* CONTROL FLAGS - CARRIED AS 77-LEVELS, THE SHOP'S OLD HABIT FOR
013700* A STANDALONE SWITCH THAT NEVER GROUPS WITH ANYTHING ELSE.
013800 77  WS-EOF-FLAG                  PIC X     VALUE "N".
013900     88  WP-EOF                           VALUE "Y".
014000 77  WS-PARSE-OK-FLAG             PIC X     VALUE "Y".
014100     88  WP-PARSE-OK                      VALUE "Y".
014200 77  WS-BLANK-LINE-FLAG           PIC X     VALUE "N".
014300     88  WP-BLANK-LINE                    VALUE "Y".
014400*
014500* INPUT FILENAME FOR THE REPORT HEADER - THIS SHOP PRINTS THE
014600* DD NAME, NOT AN OPERATING-SYSTEM PATH.
014700 01  WS-INPUT-FILE-LABEL          PIC X(60) VALUE
014800                                       "SOCPRXLG".
014900*
015000* CSV / QUOTE-AWARE FIELD SPLITTER WORK AREAS
015100 77  WS-LINE-LENGTH               PIC 9(4)   COMP VALUE ZERO.
015200 77  WS-LINE-POS                  PIC 9(4)   COMP VALUE ZERO.
015300 77  WS-FIELD-NUM                 PIC 9(2)   COMP VALUE ZERO.
015400 77  WS-IN-QUOTES-FLAG            PIC X      VALUE "N".
015500     88  WP-IN-QUOTES                     VALUE "Y".
015600 01  WS-FIELD-BUFFER               PIC X(255) VALUE SPACES.
015700 77  WS-FIELD-LEN                  PIC 9(3)   COMP VALUE ZERO.
015800 77  WS-ONE-CHAR                   PIC X.
015900*
016000* GENERIC NUMERIC-TEXT-TO-NUMBER EDIT WORK AREAS (360-SERIES)
016100* ONE COMMON SET, RELOADED FOR EACH OF THE SEVEN NUMERIC-TEXT
016200* FIELDS ON THE LINE - NOT SEPARATE AREAS PER FIELD.
016300 01  WS-EDIT-IN-TEXT                PIC X(10)  VALUE SPACES.
016400 01  WS-EDIT-OUT-NUM                PIC 9(10)  COMP VALUE ZERO.
016500 01  WS-EDIT-LEN                    PIC 9(2)   COMP VALUE ZERO.
016600 01  WS-EDIT-POS                    PIC 9(2)   COMP VALUE ZERO.
016700*    WS-EDIT-VALID-FLAG DROPS TO "N" THE MOMENT A NON-DIGIT,
016800*    NON-SPACE BYTE IS SEEN; 330 THEN LEAVES THE OUTPUT AT ZERO.
016900 01  WS-EDIT-VALID-FLAG             PIC X      VALUE "Y".
017000     88  WP-EDIT-VALID                      VALUE "Y".
017100 01  WS-EDIT-DIGIT                  PIC 9.
017200*
017300* MONTH-NAME-TO-NUMBER TABLE FOR THE TIMESTAMP PARSER
017400 01  WS-MONTH-NAME-TBL.
017500     05  WS-MONTH-NAME-ENT OCCURS 12 TIMES  PIC X(3).
017600 01  WS-MONTH-NAME-VALUES REDEFINES WS-MONTH-NAME-TBL.
017700     05  FILLER                  PIC X(3)  VALUE "Jan".
017800     05  FILLER                  PIC X(3)  VALUE "Feb".
017900     05  FILLER                  PIC X(3)  VALUE "Mar".
018000     05  FILLER                  PIC X(3)  VALUE "Apr".
018100     05  FILLER                  PIC X(3)  VALUE "May".
018200     05  FILLER                  PIC X(3)  VALUE "Jun".
018300     05  FILLER                  PIC X(3)  VALUE "Jul".
018400     05  FILLER                  PIC X(3)  VALUE "Aug".
018500     05  FILLER                  PIC X(3)  VALUE "Sep".
018600     05  FILLER                  PIC X(3)  VALUE "Oct".
018700     05  FILLER                  PIC X(3)  VALUE "Nov".
018800     05  FILLER                  PIC X(3)  VALUE "Dec".
018900 77  WS-MONTH-SUB                 PIC 9(2)   COMP VALUE ZERO.
019000 01  WS-DAY-TEXT-WORK             PIC X(2)   VALUE SPACES.
019100*
019200* DOMAIN EXTRACTION WORK AREAS (340-SERIES)
019300 01  WS-URL-WORK                   PIC X(255) VALUE SPACES.
019400 01  WS-URL-SCAN-POS               PIC 9(3)   COMP VALUE ZERO.
019500 01  WS-SLASH-POS                  PIC 9(3)   COMP VALUE ZERO.
019600 01  WS-COLON-POS                  PIC 9(3)   COMP VALUE ZERO.
019700 01  WS-DOMAIN-WORK                PIC X(80)  VALUE SPACES.
019800 01  WS-DOMAIN-LEN                 PIC 9(3)   COMP VALUE ZERO.
019900*
020000* MINUTE-NUMBER CALCULATION WORK AREAS (325-SERIES) - USED BY
020100* THE BURST-BLOCKED RULE TO COMPARE TIMESTAMPS ACROSS DAY,
020200* MONTH AND YEAR BOUNDARIES WITHOUT A CALENDAR INTRINSIC.
020300 01  WS-CUM-DAYS-TBL.
020400     05  WS-CUM-DAYS-ENT OCCURS 12 TIMES PIC 9(3).
020500 01  WS-CUM-DAYS-VALUES REDEFINES WS-CUM-DAYS-TBL.
020600     05  FILLER                   PIC 9(3) VALUE 000.
020700     05  FILLER                   PIC 9(3) VALUE 031.
020800     05  FILLER                   PIC 9(3) VALUE 059.
020900     05  FILLER                   PIC 9(3) VALUE 090.
021000     05  FILLER                   PIC 9(3) VALUE 120.
021100     05  FILLER                   PIC 9(3) VALUE 151.
021200     05  FILLER                   PIC 9(3) VALUE 181.
021300     05  FILLER                   PIC 9(3) VALUE 212.
021400     05  FILLER                   PIC 9(3) VALUE 243.
021500     05  FILLER                   PIC 9(3) VALUE 273.
021600     05  FILLER                   PIC 9(3) VALUE 304.
021700     05  FILLER                   PIC 9(3) VALUE 334.
021800* YEAR/MONTH/DAY/HOUR/MINUTE BELOW ARE THE FIVE PARTS 325-CALC-
021900* MINUTE-NUMBER IS CALLED WITH - THE CALLER LOADS THEM, NOT THIS
022000* PARAGRAPH.
022100 01  WS-CALC-YEAR                  PIC 9(4)   COMP.
022200 01  WS-CALC-MONTH                 PIC 9(2)   COMP.
022300 01  WS-CALC-DAY                   PIC 9(2)   COMP.
022400 01  WS-CALC-HOUR                  PIC 9(2)   COMP.
022500 01  WS-CALC-MINUTE                PIC 9(2)   COMP.
022600* YEAR-M1/DIV4/DIV100/DIV400 ARE SCRATCH FOR THE LEAP-YEAR TEST
022700* BELOW - DIVIDE REMAINDER, NOT A TRUE MODULUS FUNCTION.
022800 01  WS-CALC-YEAR-M1                PIC 9(4)  COMP.
022900 01  WS-CALC-DIV4                   PIC 9(4)  COMP.
023000 01  WS-CALC-DIV100                 PIC 9(4)  COMP.
023100 01  WS-CALC-DIV400                 PIC 9(4)  COMP.
023200 01  WS-CALC-MOD-QUOT                PIC 9(4) COMP.
023300 01  WS-CALC-MOD-REM                 PIC 9(2) COMP.
023400* SET BY THE STANDARD 4/100/400 RULE, READ ONLY WITHIN THE SAME
023500* CALL TO 325-CALC-MINUTE-NUMBER THAT SET IT.
023600 01  WS-LEAP-YEAR-FLAG                PIC X   VALUE "N".
023700     88  WP-LEAP-YEAR                        VALUE "Y".
023800 01  WS-CALC-LEAP-DAYS              PIC 9(7)  COMP.
023900 01  WS-CALC-DAY-NUMBER              PIC 9(7) COMP.
024000 01  WS-CALC-MINUTE-NUMBER           PIC 9(9) COMP.
024100* CURRENT/HISTORY/DIFF ARE THE THREE FIELDS 452-CHK-BURST-BLOCKED
024200* ACTUALLY COMPARES - SEE THE RING SCAN AT 455-APPEND-TO-IP-RING.
024300 01  WS-CURRENT-MINUTE-NUMBER        PIC 9(9) COMP.
024400 01  WS-HISTORY-MINUTE-NUMBER        PIC 9(9) COMP.
024500 01  WS-MINUTE-DIFF                  PIC 9(9) COMP.
024600*
024700* HOLDS ONE RING-HISTORY SORT TIMESTAMP SO ITS YEAR/MONTH/DAY/
024800* HOUR/MINUTE PARTS CAN BE FED TO 325-CALC-MINUTE-NUMBER - THE
024900* RING ONLY CARRIES THE RAW X(14) TEXT, NOT BROKEN-OUT NUMERICS.
025000 01  WS-CALC-TS-TEXT                 PIC X(14) VALUE SPACES.
025100 01  WS-CALC-TS-PARTS REDEFINES WS-CALC-TS-TEXT.
025200     05  WS-CALC-TS-YEAR              PIC 9(4).
025300     05  WS-CALC-TS-MONTH             PIC 9(2).
025400     05  WS-CALC-TS-DAY               PIC 9(2).
025500     05  WS-CALC-TS-HOUR              PIC 9(2).
025600     05  WS-CALC-TS-MINUTE            PIC 9(2).
025700     05  WS-CALC-TS-SECOND            PIC 9(2).
025800*
025900* ANOMALY DETECTOR WORK AREAS (400-SERIES)
026000 01  WS-BEST-CONF                    PIC 9V99     VALUE ZERO.
026100 01  WS-BEST-TYPE                    PIC X(16)    VALUE SPACES.
026200 01  WS-BEST-REASON                  PIC X(80)    VALUE SPACES.
026300 01  WS-ANY-FIRED-FLAG                PIC X       VALUE "N".
026400     88  WP-ANY-FIRED                            VALUE "Y".
026500 01  WS-BURST-BLOCKED-COUNT           PIC 9(3)  COMP VALUE ZERO.
026600 01  WS-MB-AMOUNT                     PIC 9(5)V99.
026700 01  WS-MB-EDITED                     PIC ZZZZ9.99.
026800 77  WS-TRIM-POS                      PIC 9(3) COMP.
026900*
027000* UNUSUAL-USER-AGENT SUBSTRING SEARCH WORK AREAS (447-SERIES) -
027100* THE PATTERN IS TRIMMED TO ITS TRUE LENGTH FIRST, THEN EVERY
027200* STARTING POSITION IN THE USER-AGENT TEXT IS COMPARED AGAINST
027300* A WINDOW OF THAT EXACT LENGTH.
027400 01  WS-UA-PATTERN-WORK               PIC X(20) VALUE SPACES.
027500 01  WS-UA-PATTERN-LEN                PIC 9(2)  COMP VALUE ZERO.
027600 01  WS-UA-SCAN-POS                   PIC 9(3)  COMP VALUE ZERO.
027700 01  WS-UA-MATCH-FLAG                 PIC X     VALUE "N".
027800     88  WP-UA-MATCHED                          VALUE "Y".
027900*
028000* TABLE-SEARCH SUBSCRIPTS (GENERAL PURPOSE, PLAIN COMP)
028100 77  WS-SUB-1                         PIC 9(4)  COMP VALUE ZERO.
028200 77  WS-SUB-2                         PIC 9(4)  COMP VALUE ZERO.
028300 77  WS-FOUND-FLAG                    PIC X     VALUE "N".
028400     88  WP-FOUND                             VALUE "Y".
028500*
028600* PER-USER ACCUMULATOR LOOKUP RESULT
028700 01  WS-USER-KEY                      PIC X(39) VALUE SPACES.
028800 77  WS-USER-SUB                      PIC 9(4)  COMP VALUE ZERO.
028900*
029000* PER-CLIENT-IP HISTORY LOOKUP RESULT
029100 77  WS-IP-SUB                         PIC 9(4) COMP VALUE ZERO.
029200*
029300* SWAP AREA FOR THE USER-RISK SELECTION SORT (620-SERIES)
029400 01  WS-USER-SWAP-ENT.
029500     05  WS-SWAP-IDENTIFIER            PIC X(39).
029600     05  WS-SWAP-TOTAL-REQUESTS        PIC 9(7)  COMP.
029700     05  WS-SWAP-ANOMALY-COUNT         PIC 9(5)  COMP.
029800     05  WS-SWAP-BLOCKED-COUNT         PIC 9(5)  COMP.
029900     05  WS-SWAP-MALICIOUS-COUNT       PIC 9(5)  COMP.
030000     05  WS-SWAP-CNT-BY-TYPE OCCURS 5 TIMES PIC 9(5) COMP.
030100     05  WS-SWAP-RISK-SCORE            PIC 9(3)  COMP.
030200     05  WS-SWAP-FIRST-SEEN-SEQ        PIC 9(7)  COMP.
030250     05  FILLER                        PIC X(04).
030300*
030400* TOP-N BUILD WORK AREAS (700-SERIES)
030500 77  WS-TOPN-CTR                      PIC 9(3)  COMP VALUE ZERO.
030600 01  WS-TOPN-BEST-SUB                 PIC 9(4)  COMP VALUE ZERO.
030700 01  WS-TOPN-BEST-COUNT               PIC 9(9)  COMP VALUE ZERO.
030800 01  WS-TOPN-TOTAL-OF-LISTED          PIC 9(9)  COMP VALUE ZERO.
030900 01  WS-TOPN-PERCENT-WORK             PIC 9(5)V99.
031000*
031100* REPORT-PRINT WORK AREAS (800-SERIES)
031200 77  WS-PRINT-SUB                     PIC 9(4)  COMP VALUE ZERO.
031300 01  WS-BUCKET-TIME-DISPLAY           PIC X(16) VALUE SPACES.
031400*
031500 PROCEDURE DIVISION.
031600*
031700*----------------------------------------------------------------
031800* 100-PRIMARY-CONTROL - MAINLINE, SAME SHAPE AS TOPACCTS 100-
031900* PRIMARY: OPEN, LOAD DATE, INGEST, SCORE, REPORT, CLOSE.
032000*----------------------------------------------------------------
032100 100-PRIMARY-CONTROL.
032200     PERFORM 105-OPEN-FILES
032300     PERFORM 110-OBTAIN-CURRENT-DATE
032400     PERFORM 190-INITIALIZE-RUN
032500     PERFORM 200-PROCESS-LOG-FILE THRU 200-EXIT
032600     PERFORM 600-SCORE-AND-WRITE-USERS THRU 600-EXIT
032700     PERFORM 700-BUILD-TOP-N-TABLES THRU 700-EXIT
032800     PERFORM 800-PRINT-REPORT THRU 800-EXIT
032900     PERFORM 900-CLOSE-FILES
033000     STOP RUN.
033100*
033200*    105 - ONE INPUT, THREE OUTPUTS, ALL FOUR OPENED BEFORE ANYTHING
033300*    ELSE IN THE RUN TOUCHES A FILE.
033400 105-OPEN-FILES.
033500     OPEN INPUT WP-RAW-LOG-FILE
033600     OPEN OUTPUT WP-DETAIL-FILE
033700     OPEN OUTPUT WP-RISK-FILE
033800     OPEN OUTPUT WP-REPORT-FILE.
033900*
034000*    110 - ONLY THE DATE PORTION OF CURRENT-DATE IS KEPT, FOR THE
034100*    REPORT HEADER'S RUN-DATE LINE.
034200 110-OBTAIN-CURRENT-DATE.
034300     MOVE FUNCTION CURRENT-DATE TO WS-DATETIME
034400     MOVE WS-DT-MONTH  TO WS-RUN-MONTH
034500     MOVE WS-DT-DAY    TO WS-RUN-DAY
034600     MOVE WS-DT-YEAR   TO WS-RUN-YEAR.
034700*
034800*    190 - ZEROES EVERY ACCUMULATOR AND TABLE-USED COUNTER FOR A
034900*    CLEAN RUN, AND PRIMES THE MIN/MAX SORT-TIMESTAMP WATERMARKS
035000*    SO THE FIRST RECORD SEEN ALWAYS BEATS BOTH OF THEM.
035100 190-INITIALIZE-RUN.
035200     MOVE ZERO TO WP-LINES-READ WP-LINES-PARSED
035300                  WP-LINES-REJECTED WP-TOTAL-REQUESTS
035400                  WP-TOTAL-BLOCKED WP-TOTAL-ANOMALOUS
035500                  WP-TOTAL-RESP-BYTES WP-HIGH-RISK-USER-COUNT
035600                  WP-ENTRY-SEQ-CTR WP-IP-TBL-USED
035700                  WP-USER-TBL-USED WP-CAT-TBL-USED
035800                  WP-DOM-TBL-USED WP-ACTY-TBL-USED
035900                  WP-ANOM-TBL-USED WP-DEPT-TBL-USED
036000     MOVE "99999999999999" TO WP-MIN-SORT-TIMESTAMP
036100     MOVE SPACES           TO WP-MAX-SORT-TIMESTAMP.
036200*
036300*----------------------------------------------------------------
036400* 200-PROCESS-LOG-FILE - THE READ / PARSE / DETECT / WRITE LOOP.
036500* SKIP-ON-PARSE-ERROR, NEVER ABORT. RECORDS STAY IN ARRIVAL
036600* ORDER - NO SORT IS DONE BEFORE DETECTION.
036700*----------------------------------------------------------------
036800 200-PROCESS-LOG-FILE.
036900     PERFORM 205-READ-LOG-LINE
037000     PERFORM 220-PROCESS-ONE-RECORD
037100         UNTIL WP-EOF.
037200 200-EXIT.
037300     EXIT.
037400*
037500*    205 - ONE RAW RECORD. AT-END SETS THE LOOP-CONTROL FLAG, NO
037600*    SEPARATE EOF PARAGRAPH IS NEEDED.
037700 205-READ-LOG-LINE.
037800     READ WP-RAW-LOG-FILE
037900         AT END
038000             MOVE "Y" TO WS-EOF-FLAG
038100     END-READ.
038200*
038300*    210 - TRAILER/SPACER LINES IN THE EXPORT ARE SKIPPED WITHOUT
038400*    COUNTING AS EITHER A READ OR A REJECT.
038500 210-CHECK-BLANK-LINE.
038600     MOVE "N" TO WS-BLANK-LINE-FLAG
038700     IF WP-RAW-LOG-REC = SPACES
038800         MOVE "Y" TO WS-BLANK-LINE-FLAG
038900     END-IF.
039000*
039100*    220 - ONE NON-BLANK LINE THROUGH PARSE/DETECT/WRITE/ACCUMULATE;
039200*    A PARSE FAILURE SKIPS STRAIGHT TO THE NEXT READ.
039300 220-PROCESS-ONE-RECORD.
039400     PERFORM 210-CHECK-BLANK-LINE
039500     IF NOT WP-BLANK-LINE
039600         ADD 1 TO WP-LINES-READ
039700         PERFORM 300-PARSE-LOG-LINE THRU 300-EXIT
039800         IF WP-PARSE-OK
039850*            A REJECTED LINE NEVER REACHES HERE - IT IS COUNTED
039870*            AND DROPPED BELOW, NOT DETAILED OR SCORED.
039900             ADD 1 TO WP-LINES-PARSED
040000             PERFORM 400-DETECT-ANOMALY THRU 400-EXIT
040100             PERFORM 460-BUILD-DETAIL-RECORD
040200             PERFORM 450-UPDATE-IP-HISTORY THRU 450-EXIT
040300             PERFORM 480-WRITE-DETAIL-REC
040400             PERFORM 500-ACCUMULATE-STATISTICS THRU 500-EXIT
040500         ELSE
040600             ADD 1 TO WP-LINES-REJECTED
040700         END-IF
040800     END-IF
040900     PERFORM 205-READ-LOG-LINE.
041000 220-EXIT.
041100     EXIT.
041200*
041300*----------------------------------------------------------------
041400* 300-PARSE-LOG-LINE - LOG PARSER. SPLITS THE 34 QUOTED CSV
041500* FIELDS, CONVERTS THE TIMESTAMP, EXTRACTS THE DOMAIN AND EDITS
041600* THE NUMERIC FIELDS. A FIELD COUNT OTHER THAN 34, OR AN
041700* UNPARSABLE TIMESTAMP, IS A PARSE ERROR.
041800*----------------------------------------------------------------
041900 300-PARSE-LOG-LINE.
042000     MOVE "Y" TO WS-PARSE-OK-FLAG
042100     PERFORM 302-DETERMINE-LINE-LENGTH
042200     PERFORM 305-SPLIT-FIELDS THRU 305-EXIT
042300     IF WS-FIELD-NUM NOT = 34
042400         MOVE "N" TO WS-PARSE-OK-FLAG
042500     ELSE
042600         PERFORM 320-CONVERT-TIMESTAMP THRU 320-EXIT
042700         IF WP-PARSE-OK
042800             PERFORM 340-EXTRACT-DOMAIN THRU 340-EXIT
042900             PERFORM 360-EDIT-NUMERIC-FIELDS
043000         END-IF
043100     END-IF.
043200 300-EXIT.
043300     EXIT.
043400*
043500*    302 - RECORD IS FIXED AT 1024 BUT RARELY FULL; TRAILING SPACE
043600*    IS TRIMMED SO THE SPLITTER BELOW DOES NOT SEE A 34TH FIELD
043700*    PADDED OUT WITH BLANKS.
043800 302-DETERMINE-LINE-LENGTH.
043900     MOVE 1024 TO WS-LINE-LENGTH
044000     PERFORM 303-TRIM-TRAILING-SPACE
044100         UNTIL WS-LINE-LENGTH = 0
044200         OR WP-RAW-LOG-REC(WS-LINE-LENGTH:1) NOT = SPACE.
044300*
044400*    303 - BACKS THE LENGTH POINTER OFF ONE POSITION AT A TIME
044500*    UNDER 302'S UNTIL LOOP.
044600 303-TRIM-TRAILING-SPACE.
044700     SUBTRACT 1 FROM WS-LINE-LENGTH.
044800*
044900*    305-SPLIT-FIELDS - HAND-ROLLED QUOTE-AWARE COMMA SPLITTER.
045000*    A COMMA INSIDE DOUBLE QUOTES DOES NOT END A FIELD; THE
045100*    QUOTES THEMSELVES ARE STRIPPED FROM THE STORED FIELD.
045200 305-SPLIT-FIELDS.
045300     MOVE 1 TO WS-LINE-POS
045400     MOVE 0 TO WS-FIELD-NUM
045500     MOVE SPACES TO WS-FIELD-BUFFER
045600     MOVE 0 TO WS-FIELD-LEN
045700     MOVE "N" TO WS-IN-QUOTES-FLAG
045800     PERFORM 306-SPLIT-ONE-CHAR
045900         UNTIL WS-LINE-POS > WS-LINE-LENGTH
046000     IF WS-LINE-LENGTH > 0
046100         ADD 1 TO WS-FIELD-NUM
046200         PERFORM 310-STORE-FIELD
046300     END-IF.
046400 305-EXIT.
046500     EXIT.
046600*
046700*    306 - ONE CHARACTER OF THE RAW LINE PER CALL, UNDER 305'S
046800*    UNTIL LOOP.  A QUOTE TOGGLES THE IN-QUOTES SWITCH; A COMMA
046900*    OUTSIDE QUOTES ENDS THE CURRENT FIELD; ANYTHING ELSE, QUOTE
047000*    CHARACTERS INCLUDED, ACCUMULATES INTO THE FIELD BUFFER.
047100 306-SPLIT-ONE-CHAR.
047200     MOVE WP-RAW-LOG-REC(WS-LINE-POS:1) TO WS-ONE-CHAR
047300     EVALUATE TRUE
047400         WHEN WS-ONE-CHAR = '"'
047500             IF WP-IN-QUOTES
047600                 MOVE "N" TO WS-IN-QUOTES-FLAG
047700             ELSE
047800                 MOVE "Y" TO WS-IN-QUOTES-FLAG
047900             END-IF
048000         WHEN WS-ONE-CHAR = ","  AND NOT WP-IN-QUOTES
048100             ADD 1 TO WS-FIELD-NUM
048200             PERFORM 310-STORE-FIELD
048300             MOVE SPACES TO WS-FIELD-BUFFER
048400             MOVE 0 TO WS-FIELD-LEN
048500         WHEN OTHER
048600             IF WS-FIELD-LEN < 255
048700                 ADD 1 TO WS-FIELD-LEN
048800                 MOVE WS-ONE-CHAR TO
048900                     WS-FIELD-BUFFER(WS-FIELD-LEN:1)
049000             END-IF
049100     END-EVALUATE
049200     ADD 1 TO WS-LINE-POS.
049300*
049400*    310-STORE-FIELD - MOVES THE JUST-COMPLETED FIELD BUFFER TO
049500*    THE NAMED PARSED-LINE ITEM FOR ITS POSITION, 1 THROUGH 34.
049600 310-STORE-FIELD.
049700*    FIELDS 1-5 -- WHEN/WHERE/HOW OF THE REQUEST AND THE GATE
049800*    VERDICT.  PRESENT ON EVERY EXPORT FORMAT THIS SHOP HAS EVER
049900*    TAKEN FROM THE PROXY, OLD LAYOUT OR NEW.
050000     EVALUATE WS-FIELD-NUM
050100         WHEN 1   MOVE WS-FIELD-BUFFER TO PLF-TIMESTAMP-TXT
050200         WHEN 2   MOVE WS-FIELD-BUFFER TO PLF-LOCATION
050300         WHEN 3   MOVE WS-FIELD-BUFFER TO PLF-PROTOCOL
050400         WHEN 4   MOVE WS-FIELD-BUFFER TO PLF-URL
050500         WHEN 5   MOVE WS-FIELD-BUFFER TO PLF-ACTION
050600*    FIELDS 6-11 -- APPLICATION TAG AND THE THROTTLE/SIZE PAIRS,
050700*    ADDED WHEN THE APPLICATION-AWARE THROTTLING FEATURE WENT IN.
050800         WHEN 6   MOVE WS-FIELD-BUFFER TO PLF-APP-NAME
050900         WHEN 7   MOVE WS-FIELD-BUFFER TO PLF-APP-CLASS
051000         WHEN 8   MOVE WS-FIELD-BUFFER TO PLF-THROTTLE-REQ-TXT
051100         WHEN 9   MOVE WS-FIELD-BUFFER TO PLF-THROTTLE-RESP-TXT
051200         WHEN 10  MOVE WS-FIELD-BUFFER TO PLF-REQ-SIZE-TXT
051300         WHEN 11  MOVE WS-FIELD-BUFFER TO PLF-RESP-SIZE-TXT
051400*    FIELDS 12-20 -- URL CATEGORIZATION, DLP HIT DETAIL, AND FILE
051500*    CLASSIFICATION, IN THE ORDER THE NSS EXPORT LAYS THEM OUT.
051600         WHEN 12  MOVE WS-FIELD-BUFFER TO PLF-URL-CLASS
051700         WHEN 13  MOVE WS-FIELD-BUFFER TO PLF-URL-SUPERCAT
051800         WHEN 14  MOVE WS-FIELD-BUFFER TO PLF-URL-CAT
051900         WHEN 15  MOVE WS-FIELD-BUFFER TO PLF-DLP-DICT
052000         WHEN 16  MOVE WS-FIELD-BUFFER TO PLF-DLP-ENG
052100         WHEN 17  MOVE WS-FIELD-BUFFER TO PLF-DLP-HITS-TXT
052200         WHEN 18  MOVE WS-FIELD-BUFFER TO PLF-FILE-CLASS
052300         WHEN 19  MOVE WS-FIELD-BUFFER TO PLF-FILE-TYPE
052400         WHEN 20  MOVE WS-FIELD-BUFFER TO PLF-LOCATION2
052500*    FIELDS 21-26 -- THE USER/NETWORK IDENTITY BLOCK.  FIELD 21 IS
052600*    THE ONE DEPARTMENT FIELD BOTH THE RISK SCORER (530) AND THE
052700*    TOP-10-USERS TABLE (730) KEY OFF OF, EACH IN ITS OWN WAY.
052800         WHEN 21  MOVE WS-FIELD-BUFFER TO PLF-DEPARTMENT
052900         WHEN 22  MOVE WS-FIELD-BUFFER TO PLF-CLIENT-IP
053000         WHEN 23  MOVE WS-FIELD-BUFFER TO PLF-SERVER-IP
053100         WHEN 24  MOVE WS-FIELD-BUFFER TO PLF-HTTP-METHOD
053200         WHEN 25  MOVE WS-FIELD-BUFFER TO PLF-HTTP-STATUS-TXT
053300         WHEN 26  MOVE WS-FIELD-BUFFER TO PLF-USER-AGENT
053400*    FIELDS 27-31 -- THREAT/FIREWALL/POLICY NARRATIVE TEXT, CARRIED
053500*    THROUGH TO THE DETAIL RECORD FOR THE ANALYST, NOT EDITED HERE.
053600         WHEN 27  MOVE WS-FIELD-BUFFER TO PLF-THREAT-CATEGORY
053700         WHEN 28  MOVE WS-FIELD-BUFFER TO PLF-FW-FILTER
053800         WHEN 29  MOVE WS-FIELD-BUFFER TO PLF-FW-RULE
053900         WHEN 30  MOVE WS-FIELD-BUFFER TO PLF-POLICY-TYPE
054000         WHEN 31  MOVE WS-FIELD-BUFFER TO PLF-REASON
054100*    FIELDS 32-34 -- RESERVED TAIL, SEE PLF-UNUSED-TAIL IN
054200*    WPPARCPY.  NEVER POPULATED BY THE EXPORT THIS SHOP RECEIVES.
054300         WHEN 32  MOVE WS-FIELD-BUFFER TO PLF-UNUSED-1
054400         WHEN 33  MOVE WS-FIELD-BUFFER TO PLF-UNUSED-2
054500         WHEN 34  MOVE WS-FIELD-BUFFER TO PLF-UNUSED-3
054600         WHEN OTHER
054700             CONTINUE
054800     END-EVALUATE.
054900*
055000*    320-CONVERT-TIMESTAMP - "WWW MMM DD HH:MM:SS YYYY". THE
055100*    WEEKDAY TOKEN IS CARRIED BUT NEVER VALIDATED.
055200 320-CONVERT-TIMESTAMP.
055300     MOVE "Y" TO WS-PARSE-OK-FLAG
055400     PERFORM 330-CONVERT-MONTH-NAME
055500     MOVE PLF-TS-DAY-TXT TO WS-DAY-TEXT-WORK
055600     IF WS-DAY-TEXT-WORK(1:1) = SPACE
055700         MOVE "0" TO WS-DAY-TEXT-WORK(1:1)
055800     END-IF
055850*    A DAY 1-9 COMES OFF THE WIRE LEFT-BLANK, NOT ZERO-FILLED -
055870*    THE FIX-UP ABOVE IS WHAT MAKES "NOT NUMERIC" BELOW WORK.
055900     IF WS-MONTH-SUB = 0
056000         OR WS-DAY-TEXT-WORK NOT NUMERIC
056100         OR PLF-TS-HOUR-TXT NOT NUMERIC
056200         OR PLF-TS-MINUTE-TXT NOT NUMERIC
056300         OR PLF-TS-SECOND-TXT NOT NUMERIC
056400         OR PLF-TS-YEAR-TXT NOT NUMERIC
056500         MOVE "N" TO WS-PARSE-OK-FLAG
056600     ELSE
056700         MOVE WS-MONTH-SUB       TO PLF-TS-MONTH-NUM
056800         MOVE WS-DAY-TEXT-WORK   TO PLF-TS-DAY-NUM
056900         MOVE PLF-TS-HOUR-TXT    TO PLF-TS-HOUR-NUM
057000         MOVE PLF-TS-MINUTE-TXT  TO PLF-TS-MINUTE-NUM
057100         MOVE PLF-TS-SECOND-TXT  TO PLF-TS-SECOND-NUM
057200         MOVE PLF-TS-YEAR-TXT    TO PLF-TS-YEAR-NUM
057300     END-IF.
057400 320-EXIT.
057500     EXIT.
057600*
057700*    330 - LINEAR LOOKUP OF THE 3-CHARACTER MONTH ABBREVIATION
057800*    AGAINST WS-MONTH-NAME-TBL; SUB STAYS ZERO ON NO MATCH, WHICH
057900*    320 TREATS AS A PARSE FAILURE.
058000 330-CONVERT-MONTH-NAME.
058100     MOVE 0 TO WS-MONTH-SUB
058200     PERFORM 331-CHECK-ONE-MONTH
058300         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 12.
058400*
058500*    331 - ONE TABLE ENTRY BY SUBSCRIPT.
058600 331-CHECK-ONE-MONTH.
058700     IF PLF-TS-MONTH-NAME = WS-MONTH-NAME-ENT(WS-SUB-1)
058800         MOVE WS-SUB-1 TO WS-MONTH-SUB
058900     END-IF.
059000*
059100*    340-EXTRACT-DOMAIN - STRIP HTTP(S):// , TAKE TEXT UP TO THE
059200*    FIRST SLASH, STRIP A TRAILING :PORT.
059300 340-EXTRACT-DOMAIN.
059400     MOVE SPACES TO DET-DOMAIN WS-DOMAIN-WORK
059500     IF PLF-URL = SPACES
059600         CONTINUE
059700     ELSE
059800*        STEP 1 - DROP THE SCHEME, IF ANY.  NEITHER PREFIX TEST
059900*        IS ANCHORED PAST POSITION 1, SO "HTTP://" EMBEDDED LATER
060000*        IN THE URL IS NEVER MISTAKEN FOR THE SCHEME.
060100         MOVE SPACES TO WS-URL-WORK
060200         IF PLF-URL(1:7) = "http://"
060300             MOVE PLF-URL(8:248) TO WS-URL-WORK
060400         ELSE
060500             IF PLF-URL(1:8) = "https://"
060600                 MOVE PLF-URL(9:247) TO WS-URL-WORK
060700             ELSE
060800                 MOVE PLF-URL TO WS-URL-WORK
060900             END-IF
061000         END-IF
061100*        STEP 2 - FIND THE FIRST SLASH AFTER THE SCHEME; EVERYTHING
061200*        BEFORE IT IS HOST PLUS OPTIONAL PORT.  NO SLASH MEANS THE
061300*        WHOLE REMAINDER IS THE HOST.
061400         MOVE 0 TO WS-SLASH-POS
061500         PERFORM 341-SCAN-FOR-SLASH
061600             VARYING WS-URL-SCAN-POS FROM 1 BY 1
061700             UNTIL WS-URL-SCAN-POS > 255
061800             OR WS-SLASH-POS NOT = 0
061900         IF WS-SLASH-POS = 0
062000             MOVE WS-URL-WORK TO WS-DOMAIN-WORK
062100         ELSE
062200             IF WS-SLASH-POS > 1
062300                 MOVE WS-URL-WORK(1:WS-SLASH-POS - 1)
062400                     TO WS-DOMAIN-WORK
062500             END-IF
062600         END-IF
062700*        STEP 3 - STRIP A TRAILING :PORT FROM THE HOST, IF PRESENT.
062800         MOVE 0 TO WS-COLON-POS
062900         PERFORM 342-SCAN-FOR-COLON
063000             VARYING WS-URL-SCAN-POS FROM 1 BY 1
063100             UNTIL WS-URL-SCAN-POS > 80
063200             OR WS-COLON-POS NOT = 0
063300         IF WS-COLON-POS > 1
063400             MOVE WS-DOMAIN-WORK(1:WS-COLON-POS - 1)
063500                 TO DET-DOMAIN
063600         ELSE
063700             MOVE WS-DOMAIN-WORK TO DET-DOMAIN
063800         END-IF
063900     END-IF.
064000 340-EXIT.
064100     EXIT.
064200*
064300*    341 - FIRST SLASH AFTER THE SCHEME MARKS THE END OF THE HOST.
064400 341-SCAN-FOR-SLASH.
064500     IF WS-URL-WORK(WS-URL-SCAN-POS:1) = "/"
064600         MOVE WS-URL-SCAN-POS TO WS-SLASH-POS
064700     END-IF.
064800*
064900*    342 - A COLON IN THE HOST PORTION IS THE PORT SEPARATOR.
065000 342-SCAN-FOR-COLON.
065100     IF WS-DOMAIN-WORK(WS-URL-SCAN-POS:1) = ":"
065200         MOVE WS-URL-SCAN-POS TO WS-COLON-POS
065300     END-IF.
065400*
065500*    360-EDIT-NUMERIC-FIELDS - BLANK OR NON-NUMERIC TEXT EDITS
065600*    TO ZERO, NO ERROR, FOR EACH OF THE SIX NUMERIC-TEXT FIELDS.
065700 360-EDIT-NUMERIC-FIELDS.
065800     MOVE PLF-THROTTLE-REQ-TXT  TO WS-EDIT-IN-TEXT
065900     PERFORM 365-EDIT-ONE-NUMERIC-FIELD
066000     MOVE WS-EDIT-OUT-NUM       TO PLF-THROTTLE-REQ-NUM
066100
066200     MOVE PLF-THROTTLE-RESP-TXT TO WS-EDIT-IN-TEXT
066300     PERFORM 365-EDIT-ONE-NUMERIC-FIELD
066400     MOVE WS-EDIT-OUT-NUM       TO PLF-THROTTLE-RESP-NUM
066500
066600     MOVE PLF-REQ-SIZE-TXT      TO WS-EDIT-IN-TEXT
066700     PERFORM 365-EDIT-ONE-NUMERIC-FIELD
066800     MOVE WS-EDIT-OUT-NUM       TO PLF-REQ-SIZE-NUM
066900
067000     MOVE PLF-RESP-SIZE-TXT     TO WS-EDIT-IN-TEXT
067100     PERFORM 365-EDIT-ONE-NUMERIC-FIELD
067200     MOVE WS-EDIT-OUT-NUM       TO PLF-RESP-SIZE-NUM
067300
067400     MOVE PLF-DLP-HITS-TXT      TO WS-EDIT-IN-TEXT
067500     PERFORM 365-EDIT-ONE-NUMERIC-FIELD
067600     MOVE WS-EDIT-OUT-NUM       TO PLF-DLP-HITS-NUM
067700
067800     MOVE PLF-HTTP-STATUS-TXT   TO WS-EDIT-IN-TEXT
067900     PERFORM 365-EDIT-ONE-NUMERIC-FIELD
068000     MOVE WS-EDIT-OUT-NUM       TO PLF-HTTP-STATUS-NUM.
068100*
068200*    365 - TRIMS TRAILING SPACE THEN WALKS THE REMAINING TEXT
068300*    LEFT-TO-RIGHT, DIGIT BY DIGIT.  ANY NON-NUMERIC CHARACTER
068400*    ANYWHERE IN THE FIELD FORCES THE WHOLE RESULT TO ZERO.
068500 365-EDIT-ONE-NUMERIC-FIELD.
068600     MOVE ZERO TO WS-EDIT-OUT-NUM
068700     MOVE "Y"  TO WS-EDIT-VALID-FLAG
068800     MOVE 10   TO WS-EDIT-LEN
068900     PERFORM 366-TRIM-EDIT-TEXT
069000         UNTIL WS-EDIT-LEN = 0
069100         OR WS-EDIT-IN-TEXT(WS-EDIT-LEN:1) NOT = SPACE
069200     IF WS-EDIT-LEN > 0
069300         PERFORM 367-EDIT-ONE-CHAR
069400             VARYING WS-EDIT-POS FROM 1 BY 1
069500             UNTIL WS-EDIT-POS > WS-EDIT-LEN
069600             OR NOT WP-EDIT-VALID
069700         IF NOT WP-EDIT-VALID
069800             MOVE ZERO TO WS-EDIT-OUT-NUM
069900         END-IF
070000     END-IF.
070100*
070200*    366 - BACKS THE LENGTH POINTER OFF ONE POSITION UNDER 365'S
070300*    TRAILING-SPACE-TRIM LOOP.
070400 366-TRIM-EDIT-TEXT.
070500     SUBTRACT 1 FROM WS-EDIT-LEN.
070600*
070700*    367 - ONE DIGIT OF THE TRIMMED TEXT, LEFT TO RIGHT, BUILDING
070800*    THE RESULT BY THE USUAL MULTIPLY-AND-ADD.  ANY NON-NUMERIC
070900*    CHARACTER TRIPS WP-EDIT-VALID OFF AND STOPS 365'S LOOP.
071000 367-EDIT-ONE-CHAR.
071100     IF WS-EDIT-IN-TEXT(WS-EDIT-POS:1) NOT NUMERIC
071200         MOVE "N" TO WS-EDIT-VALID-FLAG
071300     ELSE
071400         MOVE WS-EDIT-IN-TEXT(WS-EDIT-POS:1)
071500             TO WS-EDIT-DIGIT
071600         COMPUTE WS-EDIT-OUT-NUM =
071700             WS-EDIT-OUT-NUM * 10 + WS-EDIT-DIGIT
071800     END-IF.
071900*
072000*----------------------------------------------------------------
072100* 400-DETECT-ANOMALY - ANOMALY DETECTOR. EVALUATES ALL FIVE
072200* RULES; THE HIGHEST-CONFIDENCE HIT WINS, TIES GOING TO THE
072300* EARLIER RULE IN THE ORDER BELOW.
072400*----------------------------------------------------------------
072500 400-DETECT-ANOMALY.
072600     MOVE ZERO   TO WS-BEST-CONF
072700     MOVE SPACES TO WS-BEST-TYPE WS-BEST-REASON
072800     MOVE "N"    TO WS-ANY-FIRED-FLAG
072900
073000     PERFORM 410-CHK-MALICIOUS-DOMAIN
073100     PERFORM 420-CHK-BURST-BLOCKED
073200     PERFORM 430-CHK-RISKY-CATEGORY
073300     PERFORM 440-CHK-LARGE-DOWNLOAD
073400     PERFORM 445-CHK-UNUSUAL-UA
073450*    ALL FIVE RULES RUN ON EVERY RECORD, WIN OR LOSE - THE ONE
073470*    WITH THE HIGHEST CONFIDENCE IS WHAT SURVIVES BELOW, EVEN
073480*    WHEN TWO OR MORE OF THEM FIRE ON THE SAME REQUEST.
073500
073600     IF WP-ANY-FIRED
073700         MOVE "Y"           TO DET-IS-ANOMALOUS
073800         MOVE WS-BEST-TYPE   TO DET-ANOMALY-TYPE
073900         MOVE WS-BEST-CONF   TO DET-ANOMALY-CONF
074000         MOVE WS-BEST-REASON TO DET-ANOMALY-REASON
074100     ELSE
074200         MOVE "N"    TO DET-IS-ANOMALOUS
074300         MOVE SPACES TO DET-ANOMALY-TYPE DET-ANOMALY-REASON
074400         MOVE ZERO   TO DET-ANOMALY-CONF
074500     END-IF.
074600 400-EXIT.
074700     EXIT.
074800*
074900*    410 - RULE 1, MALICIOUS DOMAIN, CONFIDENCE 0.95.
075000 410-CHK-MALICIOUS-DOMAIN.
075100     IF DET-DOMAIN = WP-MAL-DOM-1
075200         OR DET-DOMAIN = WP-MAL-DOM-2
075300         OR DET-DOMAIN = WP-MAL-DOM-3
075350*        THE INNER IF IS THE CONFIDENCE GATE EVERY RULE USES -
075370*        A MATCH ONLY OVERWRITES WS-BEST-TYPE/REASON WHEN IT
075390*        OUTRANKS WHATEVER RULE HAS WON SO FAR.
075400         IF WP-CONF-MALICIOUS-DOM > WS-BEST-CONF
075500             MOVE "Y"                TO WS-ANY-FIRED-FLAG
075600             MOVE WP-CONF-MALICIOUS-DOM TO WS-BEST-CONF
075700             MOVE "malicious_domain"  TO WS-BEST-TYPE
075800             STRING "Domain " DELIMITED SIZE
075900                    DET-DOMAIN DELIMITED SIZE
076000                    " is in malicious domains list" DELIMITED SIZE
076100                 INTO WS-BEST-REASON
076200         END-IF
076300     END-IF.
076400*
076500*    420 - RULE 2, BURST BLOCKED, CONFIDENCE 0.80. COUNTS THIS
076600*    CLIENT IP'S HISTORY RING ENTRIES BLOCKED WITHIN THE LAST 5
076700*    MINUTES; THE RING ALREADY ONLY HOLDS THIS IP'S RECORDS.
076800 420-CHK-BURST-BLOCKED.
076900     IF DET-ACTION-IS-BLOCKED
077000         PERFORM 425-COUNT-RECENT-BLOCKED
077050*        THE +1 COUNTS THIS REQUEST ITSELF ALONGSIDE WHATEVER
077070*        425 FOUND ALREADY SITTING IN THE RING - THE RING IS
077080*        APPENDED TO LATER, BY 450, NOT HERE.
077100         IF WS-BURST-BLOCKED-COUNT + 1 >= WP-BURST-THRESHOLD
077200             IF WP-CONF-BURST-BLOCKED > WS-BEST-CONF
077300                 MOVE "Y"                  TO WS-ANY-FIRED-FLAG
077400                 MOVE WP-CONF-BURST-BLOCKED TO WS-BEST-CONF
077500                 MOVE "burst_blocked"       TO WS-BEST-TYPE
077600                 STRING "Burst of " DELIMITED SIZE
077700                        WS-BURST-BLOCKED-COUNT DELIMITED SIZE
077800                        " blocked requests from " DELIMITED SIZE
077900                        DET-CLIENT-IP DELIMITED SIZE
078000                        " in 5-minute window" DELIMITED SIZE
078100                     INTO WS-BEST-REASON
078200             END-IF
078300         END-IF
078400     END-IF.
078500*
078600*    425 - LOCATES THIS CLIENT-IP'S HISTORY RING, CONVERTS THE
078700*    CURRENT RECORD'S TIMESTAMP TO A MINUTE NUMBER, THEN HANDS OFF
078800*    TO 426 TO COMPARE EVERY RING ENTRY AGAINST IT.
078900 425-COUNT-RECENT-BLOCKED.
079000     MOVE ZERO TO WS-BURST-BLOCKED-COUNT
079100     PERFORM 452-FIND-OR-ADD-IP-ENTRY
079200     IF WS-IP-SUB > 0
079300         MOVE DET-TS-YEAR   TO WS-CALC-YEAR
079400         MOVE DET-TS-MONTH  TO WS-CALC-MONTH
079500         MOVE DET-TS-DAY    TO WS-CALC-DAY
079600         MOVE DET-TS-HOUR   TO WS-CALC-HOUR
079700         MOVE DET-TS-MINUTE TO WS-CALC-MINUTE
079800         PERFORM 325-CALC-MINUTE-NUMBER
079900         MOVE WS-CALC-MINUTE-NUMBER TO WS-CURRENT-MINUTE-NUMBER
080000         PERFORM 426-CHECK-ONE-HISTORY-ENTRY
080100             VARYING WS-SUB-1 FROM 1 BY 1
080200             UNTIL WS-SUB-1 > WP-IP-HIST-COUNT(WS-IP-SUB)
080300     END-IF.
080400*
080500*    426 - ONE RING ENTRY. THE RAW SORT TIMESTAMP IS MOVED TO
080600*    WS-CALC-TS-TEXT SO ITS REDEFINED PARTS CAN FEED THE MINUTE-
080700*    NUMBER ROUTINE - THE RING HOLDS ONLY THE RAW X(14) TEXT.
080800 426-CHECK-ONE-HISTORY-ENTRY.
080900     IF WP-IPH-ACTION(WS-IP-SUB, WS-SUB-1) = "Blocked"
081000         MOVE WP-IPH-SORT-TS(WS-IP-SUB, WS-SUB-1)
081100             TO WS-CALC-TS-TEXT
081200         MOVE WS-CALC-TS-YEAR   TO WS-CALC-YEAR
081300         MOVE WS-CALC-TS-MONTH  TO WS-CALC-MONTH
081400         MOVE WS-CALC-TS-DAY    TO WS-CALC-DAY
081500         MOVE WS-CALC-TS-HOUR   TO WS-CALC-HOUR
081600         MOVE WS-CALC-TS-MINUTE TO WS-CALC-MINUTE
081700         PERFORM 325-CALC-MINUTE-NUMBER
081800         MOVE WS-CALC-MINUTE-NUMBER
081900             TO WS-HISTORY-MINUTE-NUMBER
082000         IF WS-CURRENT-MINUTE-NUMBER >=
082100                 WS-HISTORY-MINUTE-NUMBER
082200             COMPUTE WS-MINUTE-DIFF =
082300                 WS-CURRENT-MINUTE-NUMBER -
082400                 WS-HISTORY-MINUTE-NUMBER
082500             IF WS-MINUTE-DIFF <= WP-BURST-WINDOW-MINUTES
082600                 ADD 1 TO WS-BURST-BLOCKED-COUNT
082700             END-IF
082800         END-IF
082900     END-IF.
083000*
083100*    430 - RULE 3, RISKY URL CATEGORY, CONFIDENCE 0.70.
083200 430-CHK-RISKY-CATEGORY.
083300     IF PLF-URL-CAT = WP-RISK-CAT-1
083400         OR PLF-URL-CAT = WP-RISK-CAT-2
083500         OR PLF-URL-CAT = WP-RISK-CAT-3
083600         OR PLF-URL-CAT = WP-RISK-CAT-4
083650*        FOUR LITERALS, NOT A TABLE - THIS SHOP HAS NEVER HAD
083670*        MORE THAN FOUR RISKY CATEGORIES WORTH FLAGGING AT ONCE.
083700         IF WP-CONF-RISKY-CATEGORY > WS-BEST-CONF
083800             MOVE "Y"                   TO WS-ANY-FIRED-FLAG
083900             MOVE WP-CONF-RISKY-CATEGORY TO WS-BEST-CONF
084000             MOVE "risky_category"       TO WS-BEST-TYPE
084100             STRING "URL category '" DELIMITED SIZE
084200                    PLF-URL-CAT DELIMITED SIZE
084300                    "' is considered risky" DELIMITED SIZE
084400                 INTO WS-BEST-REASON
084500         END-IF
084600     END-IF.
084700*
084800*    440 - RULE 4, LARGE DOWNLOAD, CONFIDENCE 0.65.
084900 440-CHK-LARGE-DOWNLOAD.
085000     IF PLF-RESP-SIZE-NUM > WP-LARGE-DOWNLOAD-BYTES
085050*        THE THRESHOLD TEST ABOVE COMPARES RAW BYTES; ROUNDING
085070*        TO MEGABYTES BELOW IS FOR THE REASON TEXT ONLY.
085100         IF WP-CONF-LARGE-DOWNLOAD > WS-BEST-CONF
085200             MOVE "Y"                   TO WS-ANY-FIRED-FLAG
085300             MOVE WP-CONF-LARGE-DOWNLOAD TO WS-BEST-CONF
085400             MOVE "large_download"       TO WS-BEST-TYPE
085500             COMPUTE WS-MB-AMOUNT ROUNDED =
085600                 PLF-RESP-SIZE-NUM / 1048576
085700             MOVE WS-MB-AMOUNT TO WS-MB-EDITED
085800             PERFORM 446-TRIM-AND-BUILD-MB-REASON
085900         END-IF
086000     END-IF.
086100*
086200*    446 - BUILDS THE "N.NN MB" TEXT FOR THE LARGE-DOWNLOAD REASON,
086300*    TRIMMING THE EDITED FIELD'S LEADING SPACES FIRST.
086400 446-TRIM-AND-BUILD-MB-REASON.
086500     MOVE 1 TO WS-TRIM-POS
086600     PERFORM 4461-SCAN-MB-TRIM-POS
086700         UNTIL WS-TRIM-POS > 8
086800         OR WS-MB-EDITED(WS-TRIM-POS:1) NOT = SPACE
086900     STRING "Large download detected: " DELIMITED SIZE
087000            WS-MB-EDITED(WS-TRIM-POS:8 - WS-TRIM-POS + 1)
087100                DELIMITED SIZE
087200            " MB" DELIMITED SIZE
087300         INTO WS-BEST-REASON.
087400*
087500*    4461 - ADVANCES THE TRIM POINTER ONE POSITION UNDER 446'S
087600*    LEADING-SPACE-SKIP LOOP.
087700 4461-SCAN-MB-TRIM-POS.
087800     ADD 1 TO WS-TRIM-POS.
087900*
088000*    445 - RULE 5, UNUSUAL USER AGENT, CONFIDENCE 0.60. TESTS
088100*    BOTH WP-UA-PATTERN-1 ("curl/") AND WP-UA-PATTERN-2
088200*    ("python-requests/") AGAINST THE USER AGENT TEXT.
088300 445-CHK-UNUSUAL-UA.
088400     IF PLF-USER-AGENT NOT = SPACES
088500         PERFORM 447-TEST-ONE-UA-PATTERN
088600             VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 2
088700     END-IF.
088800*
088900*    447 - TRIMS THE CHOSEN PATTERN TO ITS TRUE LENGTH, THEN
089000*    SLIDES A WINDOW OF THAT LENGTH ACROSS THE USER AGENT TEXT.
089100 447-TEST-ONE-UA-PATTERN.
089200     IF WS-SUB-1 = 1
089300         MOVE WP-UA-PATTERN-1 TO WS-UA-PATTERN-WORK
089400     ELSE
089500         MOVE WP-UA-PATTERN-2 TO WS-UA-PATTERN-WORK
089600     END-IF
089700     MOVE 20 TO WS-UA-PATTERN-LEN
089800     PERFORM 4471-TRIM-UA-PATTERN
089900         UNTIL WS-UA-PATTERN-LEN = 0
090000         OR WS-UA-PATTERN-WORK(WS-UA-PATTERN-LEN:1) NOT = SPACE
090100     IF WS-UA-PATTERN-LEN > 0
090200         MOVE "N" TO WS-UA-MATCH-FLAG
090300         PERFORM 4472-SCAN-UA-POSITION
090400             VARYING WS-UA-SCAN-POS FROM 1 BY 1
090500             UNTIL WS-UA-SCAN-POS > 120 - WS-UA-PATTERN-LEN + 1
090600             OR WP-UA-MATCHED
090700         IF WP-UA-MATCHED
090800             IF WS-SUB-1 = 1
090900                 PERFORM 449-FIRE-UNUSUAL-UA-1
091000             ELSE
091100                 PERFORM 449-FIRE-UNUSUAL-UA-2
091200             END-IF
091300         END-IF
091400     END-IF.
091500*
091600*    4471 - BACKS THE LENGTH POINTER OFF ONE POSITION UNDER 447'S
091700*    TRAILING-SPACE-TRIM LOOP, SAME IDIOM AS 303/366.
091800 4471-TRIM-UA-PATTERN.
091900     SUBTRACT 1 FROM WS-UA-PATTERN-LEN.
092000*
092100*    4472 - SLIDING-WINDOW COMPARE AT ONE STARTING POSITION, UNDER
092200*    447'S VARYING LOOP.
092300 4472-SCAN-UA-POSITION.
092400     IF PLF-USER-AGENT(WS-UA-SCAN-POS:WS-UA-PATTERN-LEN) =
092500             WS-UA-PATTERN-WORK(1:WS-UA-PATTERN-LEN)
092600         MOVE "Y" TO WS-UA-MATCH-FLAG
092700     END-IF.
092800*
092900*    449-FIRE-UNUSUAL-UA-1/2 - SEPARATE FIRE PARAGRAPHS, ONE PER
093000*    PATTERN, SO THE REASON TEXT NAMES THE SPECIFIC AGENT STRING
093100*    THAT MATCHED RATHER THAN A GENERIC "PATTERN N" MESSAGE.
093200 449-FIRE-UNUSUAL-UA-1.
093300     IF WP-CONF-UNUSUAL-UA > WS-BEST-CONF
093400         MOVE "Y"                TO WS-ANY-FIRED-FLAG
093500         MOVE WP-CONF-UNUSUAL-UA  TO WS-BEST-CONF
093600         MOVE "unusual_ua"        TO WS-BEST-TYPE
093700         STRING "Unusual user agent detected: curl/"
093800             DELIMITED SIZE INTO WS-BEST-REASON
093900     END-IF.
094000*
094100 449-FIRE-UNUSUAL-UA-2.
094200     IF WP-CONF-UNUSUAL-UA > WS-BEST-CONF
094300         MOVE "Y"                TO WS-ANY-FIRED-FLAG
094400         MOVE WP-CONF-UNUSUAL-UA  TO WS-BEST-CONF
094500         MOVE "unusual_ua"        TO WS-BEST-TYPE
094600         STRING
094700             "Unusual user agent detected: python-requests/"
094800             DELIMITED SIZE INTO WS-BEST-REASON
094900     END-IF.
095000*
095100*    325-CALC-MINUTE-NUMBER - CONVERTS WS-CALC-YEAR/MONTH/DAY/
095200*    HOUR/MINUTE INTO A SINGLE COMPARABLE MINUTE NUMBER, LEAP
095300*    YEARS INCLUDED, SO BURST DETECTION WORKS ACROSS MIDNIGHT,
095400*    MONTH-END AND YEAR-END BOUNDARIES. EACH DIVISION IS DONE
095500*    BY ITSELF SO THE INTEGER TRUNCATION HAPPENS BEFORE THE
095600*    THREE TERMS ARE COMBINED - CHAINING THEM IN ONE COMPUTE
095700*    DOES NOT TRUNCATE UNTIL THE FINAL ASSIGNMENT AND MISCOUNTS
095800*    LEAP DAYS.
095900 325-CALC-MINUTE-NUMBER.
096000     COMPUTE WS-CALC-YEAR-M1 = WS-CALC-YEAR - 1
096100     DIVIDE WS-CALC-YEAR-M1 BY 4   GIVING WS-CALC-DIV4
096200     DIVIDE WS-CALC-YEAR-M1 BY 100 GIVING WS-CALC-DIV100
096300     DIVIDE WS-CALC-YEAR-M1 BY 400 GIVING WS-CALC-DIV400
096400     COMPUTE WS-CALC-LEAP-DAYS =
096500         WS-CALC-DIV4 - WS-CALC-DIV100 + WS-CALC-DIV400
096600     COMPUTE WS-CALC-DAY-NUMBER =
096700         WS-CALC-YEAR-M1 * 365 + WS-CALC-LEAP-DAYS
096800         + WS-CUM-DAYS-ENT(WS-CALC-MONTH) + WS-CALC-DAY
096900*    JANUARY/FEBRUARY NEVER NEED THE CURRENT YEAR'S OWN LEAP DAY --
097000*    IT FALLS ON FEBRUARY 29, AFTER BOTH MONTHS ARE ALREADY PAST.
097100     IF WS-CALC-MONTH > 2
097200         MOVE "N" TO WS-LEAP-YEAR-FLAG
097300         DIVIDE WS-CALC-YEAR BY 4 GIVING WS-CALC-MOD-QUOT
097400             REMAINDER WS-CALC-MOD-REM
097500         IF WS-CALC-MOD-REM = 0
097600             DIVIDE WS-CALC-YEAR BY 100 GIVING WS-CALC-MOD-QUOT
097700                 REMAINDER WS-CALC-MOD-REM
097800             IF WS-CALC-MOD-REM NOT = 0
097900                 MOVE "Y" TO WS-LEAP-YEAR-FLAG
098000             ELSE
098100                 DIVIDE WS-CALC-YEAR BY 400
098200                     GIVING WS-CALC-MOD-QUOT
098300                     REMAINDER WS-CALC-MOD-REM
098400                 IF WS-CALC-MOD-REM = 0
098500                     MOVE "Y" TO WS-LEAP-YEAR-FLAG
098600                 END-IF
098700             END-IF
098800         END-IF
098900         IF WP-LEAP-YEAR
099000             ADD 1 TO WS-CALC-DAY-NUMBER
099100         END-IF
099200     END-IF
099300     COMPUTE WS-CALC-MINUTE-NUMBER =
099400         WS-CALC-DAY-NUMBER * 1440
099500         + WS-CALC-HOUR * 60 + WS-CALC-MINUTE.
099600*
099700*----------------------------------------------------------------
099800* 450-UPDATE-IP-HISTORY - APPEND THIS ENTRY TO ITS CLIENT IP'S
099900* RING, KEEPING ONLY THE MOST RECENT 20 (DROP OLDEST).
100000*----------------------------------------------------------------
100100 450-UPDATE-IP-HISTORY.
100200     PERFORM 452-FIND-OR-ADD-IP-ENTRY
100300     IF WS-IP-SUB > 0
100400         PERFORM 455-APPEND-TO-IP-RING
100500     END-IF.
100600 450-EXIT.
100700     EXIT.
100800*
100900*    452 - SHARED BY 420'S BURST CHECK AND 450'S RING APPEND SO
101000*    BOTH SEE THE SAME SUBSCRIPT FOR THIS CLIENT IP.
101100 452-FIND-OR-ADD-IP-ENTRY.
101200     MOVE ZERO TO WS-IP-SUB
101300     MOVE "N"  TO WS-FOUND-FLAG
101400     PERFORM 453-CHECK-ONE-IP-ENTRY
101500         VARYING WS-SUB-1 FROM 1 BY 1
101600         UNTIL WS-SUB-1 > WP-IP-TBL-USED
101700         OR WP-FOUND
101800     IF NOT WP-FOUND
101900         IF WP-IP-TBL-USED < WP-MAX-IPS
102000             ADD 1 TO WP-IP-TBL-USED
102100             MOVE WP-IP-TBL-USED TO WS-IP-SUB
102200             MOVE DET-CLIENT-IP TO WP-IP-HIST-ADDR(WS-IP-SUB)
102300             MOVE ZERO TO WP-IP-HIST-COUNT(WS-IP-SUB)
102400             MOVE ZERO TO WP-IP-HIST-NEXT-SLOT(WS-IP-SUB)
102500         END-IF
102600     END-IF.
102700*
102800*    453 - LINEAR MATCH ON CLIENT-IP, INVOKED UNDER THE VARYING
102900*    LOOP IN 452 ABOVE.
103000 453-CHECK-ONE-IP-ENTRY.
103100     IF WP-IP-HIST-ADDR(WS-SUB-1) = DET-CLIENT-IP
103200         MOVE WS-SUB-1 TO WS-IP-SUB
103300         MOVE "Y" TO WS-FOUND-FLAG
103400     END-IF.
103500*
103600*    455 - WRAPAROUND RING BUFFER; ONCE FULL, THE NEXT-SLOT POINTER
103700*    OVERWRITES THE OLDEST ENTRY RATHER THAN GROWING THE TABLE.
103800 455-APPEND-TO-IP-RING.
103900     IF WP-IP-HIST-COUNT(WS-IP-SUB) < WP-IP-HISTORY-DEPTH
104000         ADD 1 TO WP-IP-HIST-COUNT(WS-IP-SUB)
104100     END-IF
104200     ADD 1 TO WP-IP-HIST-NEXT-SLOT(WS-IP-SUB)
104300     IF WP-IP-HIST-NEXT-SLOT(WS-IP-SUB) > WP-IP-HISTORY-DEPTH
104400         MOVE 1 TO WP-IP-HIST-NEXT-SLOT(WS-IP-SUB)
104500     END-IF
104600     MOVE DET-SORT-TIMESTAMP TO
104700         WP-IPH-SORT-TS(WS-IP-SUB, WP-IP-HIST-NEXT-SLOT(WS-IP-SUB))
104800     MOVE DET-DEPARTMENT TO
104900         WP-IPH-DEPARTMENT(WS-IP-SUB,
105000             WP-IP-HIST-NEXT-SLOT(WS-IP-SUB))
105100     MOVE DET-ACTION TO
105200         WP-IPH-ACTION(WS-IP-SUB, WP-IP-HIST-NEXT-SLOT(WS-IP-SUB)).
105300*
105400*----------------------------------------------------------------
105500* 460/480 - BUILD AND WRITE THE ENRICHED DETAIL RECORD.
105600*----------------------------------------------------------------
105700*    460 - ENTRY SEQ IS ASSIGNED HERE, NOT CARRIED FROM THE INPUT;
105800*    EVERY OTHER FIELD IS A STRAIGHT MOVE FROM THE PARSED-LINE
105900*    AREA OR FROM THE TIMESTAMP'S BROKEN-OUT NUMERIC PARTS.
106000 460-BUILD-DETAIL-RECORD.
106100*    ENTRY SEQ AND THE BROKEN-OUT TIMESTAMP PARTS ARE THE ONLY
106200*    FIELDS NOT A STRAIGHT MOVE FROM PLF- TO DET- OF THE SAME NAME.
106300     ADD 1 TO WP-ENTRY-SEQ-CTR
106400     MOVE WP-ENTRY-SEQ-CTR        TO DET-ENTRY-SEQ
106500     MOVE PLF-TIMESTAMP-TXT       TO DET-TIMESTAMP-TXT
106600     MOVE PLF-TS-YEAR-NUM         TO DET-TS-YEAR
106700     MOVE PLF-TS-MONTH-NUM        TO DET-TS-MONTH
106800     MOVE PLF-TS-DAY-NUM          TO DET-TS-DAY
106900     MOVE PLF-TS-HOUR-NUM         TO DET-TS-HOUR
107000     MOVE PLF-TS-MINUTE-NUM       TO DET-TS-MINUTE
107100     MOVE PLF-TS-SECOND-NUM       TO DET-TS-SECOND
107200*    LOCATION/PROTOCOL/URL/ACTION/APP-NAME/APP-CLASS - WHERE, HOW
107300*    AND WHAT OF THE REQUEST, PLUS THE GATE'S OWN VERDICT.
107400     MOVE PLF-LOCATION            TO DET-LOCATION
107500     MOVE PLF-PROTOCOL            TO DET-PROTOCOL
107600     MOVE PLF-URL                 TO DET-URL
107700     MOVE PLF-ACTION              TO DET-ACTION
107800     MOVE PLF-APP-NAME            TO DET-APP-NAME
107900     MOVE PLF-APP-CLASS           TO DET-APP-CLASS
108000*    THROTTLE/SIZE PAIRS, POLICY LIMIT THEN ACTUAL, ALREADY
108100*    CONVERTED TO BINARY BY 330-EDIT-NUMERIC-FIELDS.
108200     MOVE PLF-THROTTLE-REQ-NUM    TO DET-THROTTLE-REQ-SIZE
108300     MOVE PLF-THROTTLE-RESP-NUM   TO DET-THROTTLE-RESP-SIZE
108400     MOVE PLF-REQ-SIZE-NUM        TO DET-REQ-SIZE
108500     MOVE PLF-RESP-SIZE-NUM       TO DET-RESP-SIZE
108600*    URL CATEGORIZATION AND DLP HIT DETAIL.
108700     MOVE PLF-URL-CLASS           TO DET-URL-CLASS
108800     MOVE PLF-URL-SUPERCAT        TO DET-URL-SUPERCAT
108900     MOVE PLF-URL-CAT             TO DET-URL-CAT
109000     MOVE PLF-DLP-DICT            TO DET-DLP-DICT
109100     MOVE PLF-DLP-ENG             TO DET-DLP-ENG
109200     MOVE PLF-DLP-HITS-NUM        TO DET-DLP-HITS
109300*    FILE CLASSIFICATION AND THE SECOND SITE LABEL.
109400     MOVE PLF-FILE-CLASS          TO DET-FILE-CLASS
109500     MOVE PLF-FILE-TYPE           TO DET-FILE-TYPE
109600     MOVE PLF-LOCATION2           TO DET-LOCATION2
109700*    USER/NETWORK IDENTITY BLOCK - DEPARTMENT IS THE FIELD BOTH
109800*    530 AND 531 KEY OFF OF, EACH IN ITS OWN WAY.
109900     MOVE PLF-DEPARTMENT          TO DET-DEPARTMENT
110000     MOVE PLF-CLIENT-IP           TO DET-CLIENT-IP
110100     MOVE PLF-SERVER-IP           TO DET-SERVER-IP
110200     MOVE PLF-HTTP-METHOD         TO DET-HTTP-METHOD
110300     MOVE PLF-HTTP-STATUS-NUM     TO DET-HTTP-STATUS
110400     MOVE PLF-USER-AGENT          TO DET-USER-AGENT
110500*    THREAT/FIREWALL/POLICY NARRATIVE TEXT, PASSED THROUGH
110600*    UNEDITED FOR THE ANALYST TO READ ON THE DETAIL LISTING.
110700     MOVE PLF-THREAT-CATEGORY     TO DET-THREAT-CATEGORY
110800     MOVE PLF-FW-FILTER           TO DET-FW-FILTER
110900     MOVE PLF-FW-RULE             TO DET-FW-RULE
111000     MOVE PLF-POLICY-TYPE         TO DET-POLICY-TYPE
111100     MOVE PLF-REASON              TO DET-REASON.
111200*
111300*    480 - ONE RECORD PER SUCCESSFULLY PARSED LOG LINE, REJECTS
111400*    NEVER REACH THIS FAR.
111500 480-WRITE-DETAIL-REC.
111600     WRITE DET-DETAIL-RECORD.
111700*
111800*----------------------------------------------------------------
111900* 500-ACCUMULATE-STATISTICS - DASHBOARD STATISTICS / TIMELINES /
112000* TOP-N SOURCE TABLES, BUILT DURING INGESTION.
112100*----------------------------------------------------------------
112200 500-ACCUMULATE-STATISTICS.
112300     PERFORM 510-ACCUM-RUN-TOTALS
112400     PERFORM 520-UPDATE-CATEGORY-TABLE
112500     PERFORM 525-UPDATE-DOMAIN-TABLE
112600     PERFORM 530-UPDATE-USER-TABLE
112700     PERFORM 531-UPDATE-DEPT-TABLE
112800     PERFORM 535-UPDATE-ACTIVITY-TIMELINE
112850*    540 IS GATED ON DET-ANOMALOUS SO THE ANOMALY TIMELINE TABLE
112870*    NEVER GROWS A BUCKET FOR ORDINARY, NON-ANOMALOUS TRAFFIC.
112900     IF DET-ANOMALOUS
113000         PERFORM 540-UPDATE-ANOMALY-TIMELINE
113100     END-IF.
113200 500-EXIT.
113300     EXIT.
113400*
113500*    510 - HEADLINE TOTALS AND THE RUN'S MIN/MAX TIMESTAMP
113600*    WATERMARKS, PRINTED ON THE REPORT'S HEADER BANNER (810).
113700 510-ACCUM-RUN-TOTALS.
113800     ADD 1 TO WP-TOTAL-REQUESTS
113900     IF DET-ACTION-IS-BLOCKED
114000         ADD 1 TO WP-TOTAL-BLOCKED
114100     END-IF
114200     IF DET-ANOMALOUS
114300         ADD 1 TO WP-TOTAL-ANOMALOUS
114400     END-IF
114500     ADD DET-RESP-SIZE TO WP-TOTAL-RESP-BYTES
114600     IF DET-SORT-TIMESTAMP < WP-MIN-SORT-TIMESTAMP
114700         MOVE DET-SORT-TIMESTAMP TO WP-MIN-SORT-TIMESTAMP
114800     END-IF
114900     IF DET-SORT-TIMESTAMP > WP-MAX-SORT-TIMESTAMP
115000         MOVE DET-SORT-TIMESTAMP TO WP-MAX-SORT-TIMESTAMP
115100     END-IF.
115200*
115300*    520 - TOP-CATEGORY SOURCE TABLE, KEYED BY URL CATEGORY, BLANK
115400*    COLLAPSING TO "UNKNOWN" LIKE THE OTHER NAME-KEYED TABLES.
115500 520-UPDATE-CATEGORY-TABLE.
115600     IF DET-URL-CAT = SPACES
115700         MOVE "Unknown" TO WS-USER-KEY
115800     ELSE
115900         MOVE DET-URL-CAT TO WS-USER-KEY
116000     END-IF
116100     MOVE "N" TO WS-FOUND-FLAG
116200     PERFORM 521-CHECK-ONE-CATEGORY
116300         VARYING WS-SUB-1 FROM 1 BY 1
116400         UNTIL WS-SUB-1 > WP-CAT-TBL-USED
116500         OR WP-FOUND
116600     IF NOT WP-FOUND AND WP-CAT-TBL-USED < WP-MAX-CATEGORIES
116700         ADD 1 TO WP-CAT-TBL-USED
116800         MOVE WS-USER-KEY(1:30) TO WP-CAT-NAME(WP-CAT-TBL-USED)
116900         MOVE 1 TO WP-CAT-COUNT(WP-CAT-TBL-USED)
117000     END-IF.
117100*
117200*    521 - ONE TABLE ENTRY BY SUBSCRIPT, UNDER 520'S VARYING LOOP.
117300 521-CHECK-ONE-CATEGORY.
117400     IF WP-CAT-NAME(WS-SUB-1) = WS-USER-KEY(1:30)
117500         ADD 1 TO WP-CAT-COUNT(WS-SUB-1)
117600         MOVE "Y" TO WS-FOUND-FLAG
117700     END-IF.
117800*
117900*    525 - TOP-DOMAIN SOURCE TABLE, KEYED BY THE EXTRACTED DOMAIN
118000*    (340-EXTRACT-DOMAIN), NOT BY THE FULL URL.
118100 525-UPDATE-DOMAIN-TABLE.
118200     MOVE "N" TO WS-FOUND-FLAG
118300     PERFORM 526-CHECK-ONE-DOMAIN
118400         VARYING WS-SUB-1 FROM 1 BY 1
118500         UNTIL WS-SUB-1 > WP-DOM-TBL-USED
118600         OR WP-FOUND
118700     IF NOT WP-FOUND AND WP-DOM-TBL-USED < WP-MAX-DOMAINS
118800         ADD 1 TO WP-DOM-TBL-USED
118900         MOVE DET-DOMAIN TO WP-DOM-NAME(WP-DOM-TBL-USED)
119000         MOVE 1 TO WP-DOM-COUNT(WP-DOM-TBL-USED)
119100         IF DET-ACTION-IS-BLOCKED
119200             MOVE 1 TO WP-DOM-BLOCKED-COUNT(WP-DOM-TBL-USED)
119300         ELSE
119400             MOVE 0 TO WP-DOM-BLOCKED-COUNT(WP-DOM-TBL-USED)
119500         END-IF
119600     END-IF.
119700*
119800*    526 - ONE TABLE ENTRY BY SUBSCRIPT, UNDER 525'S VARYING LOOP.
119900 526-CHECK-ONE-DOMAIN.
120000     IF WP-DOM-NAME(WS-SUB-1) = DET-DOMAIN
120100         ADD 1 TO WP-DOM-COUNT(WS-SUB-1)
120200         IF DET-ACTION-IS-BLOCKED
120300             ADD 1 TO WP-DOM-BLOCKED-COUNT(WS-SUB-1)
120400         END-IF
120500         MOVE "Y" TO WS-FOUND-FLAG
120600     END-IF.
120700*
120800*    530-UPDATE-USER-TABLE - THE RISK SCORER'S ACCUMULATOR.
120900*    USER IDENTIFIER IS DEPARTMENT IF NON-BLANK, ELSE CLIENT-IP.
121000 530-UPDATE-USER-TABLE.
121100     IF DET-DEPARTMENT = SPACES
121200         MOVE DET-CLIENT-IP TO WS-USER-KEY
121300     ELSE
121400         MOVE DET-DEPARTMENT TO WS-USER-KEY
121500     END-IF
121600     PERFORM 532-FIND-OR-ADD-USER-ENTRY
121700     ADD 1 TO WP-USR-TOTAL-REQUESTS(WS-USER-SUB)
121800     IF DET-ACTION-IS-BLOCKED
121900         ADD 1 TO WP-USR-BLOCKED-COUNT(WS-USER-SUB)
122000     END-IF
122100*    THE PER-TYPE BREAKOUT BELOW FEEDS RSK-TYPE-COUNTS ON THE RISK
122200*    RECORD (WPRSKCPY) - DETAIL ONLY, NOT PRINTED ON THE REPORT.
122250*    THE EVALUATE BELOW COUNTS BY TYPE IN ADDITION TO THE PLAIN
122270*    ANOMALY COUNT ABOVE IT - BOTH ROLL UP TO THE SAME USER ROW.
122300     IF DET-ANOMALOUS
122400         ADD 1 TO WP-USR-ANOMALY-COUNT(WS-USER-SUB)
122500         EVALUATE DET-ANOMALY-TYPE
122600             WHEN "malicious_domain"
122700                 ADD 1 TO WP-USR-MALICIOUS-COUNT(WS-USER-SUB)
122800                 ADD 1 TO
122900                  WP-USR-CNT-BY-TYPE(WS-USER-SUB,
123000                      WP-SUB-MALICIOUS-DOM)
123100             WHEN "burst_blocked"
123200                 ADD 1 TO
123300                  WP-USR-CNT-BY-TYPE(WS-USER-SUB,
123400                      WP-SUB-BURST-BLOCKED)
123500             WHEN "risky_category"
123600                 ADD 1 TO
123700                  WP-USR-CNT-BY-TYPE(WS-USER-SUB,
123800                      WP-SUB-RISKY-CATEGORY)
123900             WHEN "large_download"
124000                 ADD 1 TO
124100                  WP-USR-CNT-BY-TYPE(WS-USER-SUB,
124200                      WP-SUB-LARGE-DOWNLOAD)
124300             WHEN "unusual_ua"
124400                 ADD 1 TO
124500                  WP-USR-CNT-BY-TYPE(WS-USER-SUB,
124600                      WP-SUB-UNUSUAL-UA)
124700         END-EVALUATE
124800     END-IF.
124900*
125000*    532 - LINEAR FIND-OR-ADD AGAINST WP-USER-ACCUM-TBL, SAME
125100*    IDIOM AS 452/521/526 - TABLE IS SMALL ENOUGH THAT A LINEAR
125200*    SCAN COSTS LESS THAN MAINTAINING A SORTED OR HASHED KEY.
125300 532-FIND-OR-ADD-USER-ENTRY.
125400     MOVE ZERO TO WS-USER-SUB
125500     MOVE "N"  TO WS-FOUND-FLAG
125600     PERFORM 533-CHECK-ONE-USER-ENTRY
125700         VARYING WS-SUB-1 FROM 1 BY 1
125800         UNTIL WS-SUB-1 > WP-USER-TBL-USED
125900         OR WP-FOUND
126000     IF NOT WP-FOUND AND WP-USER-TBL-USED < WP-MAX-USERS
126100         ADD 1 TO WP-USER-TBL-USED
126200         MOVE WP-USER-TBL-USED TO WS-USER-SUB
126300         MOVE WS-USER-KEY TO WP-USR-IDENTIFIER(WS-USER-SUB)
126400         MOVE ZERO TO WP-USR-TOTAL-REQUESTS(WS-USER-SUB)
126500         MOVE ZERO TO WP-USR-ANOMALY-COUNT(WS-USER-SUB)
126600         MOVE ZERO TO WP-USR-BLOCKED-COUNT(WS-USER-SUB)
126700         MOVE ZERO TO WP-USR-MALICIOUS-COUNT(WS-USER-SUB)
126800         MOVE ZERO TO WP-USR-CNT-BY-TYPE(WS-USER-SUB, 1)
126900         MOVE ZERO TO WP-USR-CNT-BY-TYPE(WS-USER-SUB, 2)
127000         MOVE ZERO TO WP-USR-CNT-BY-TYPE(WS-USER-SUB, 3)
127100         MOVE ZERO TO WP-USR-CNT-BY-TYPE(WS-USER-SUB, 4)
127200         MOVE ZERO TO WP-USR-CNT-BY-TYPE(WS-USER-SUB, 5)
127300         MOVE ZERO TO WP-USR-RISK-SCORE(WS-USER-SUB)
127400         MOVE WP-ENTRY-SEQ-CTR TO
127500             WP-USR-FIRST-SEEN-SEQ(WS-USER-SUB)
127600     END-IF.
127700*
127800*    533 - LINEAR MATCH ON THE RISK-SCORER'S OWN KEY, CALLED
127900*    UNDER THE VARYING LOOP IN 532 ABOVE.
128000 533-CHECK-ONE-USER-ENTRY.
128100     IF WP-USR-IDENTIFIER(WS-SUB-1) = WS-USER-KEY
128200         MOVE WS-SUB-1 TO WS-USER-SUB
128300         MOVE "Y" TO WS-FOUND-FLAG
128400     END-IF.
128500*
128600*    531-UPDATE-DEPT-TABLE - TOP-10-USERS DASHBOARD PANEL SOURCE.
128700*    BLANK DEPARTMENT COLLAPSES TO "Unknown" HERE, UNLIKE THE
128800*    RISK-SCORE ACCUMULATOR ABOVE WHICH SUBSTITUTES CLIENT-IP
128900*    FOR A BLANK DEPARTMENT INSTEAD.  SAME FIND-OR-ADD SHAPE AS
129000*    520-UPDATE-CATEGORY-TABLE.
129100 531-UPDATE-DEPT-TABLE.
129200     IF DET-DEPARTMENT = SPACES
129300         MOVE "Unknown" TO WS-USER-KEY
129400     ELSE
129500         MOVE DET-DEPARTMENT TO WS-USER-KEY
129600     END-IF
129700     MOVE "N" TO WS-FOUND-FLAG
129800     PERFORM 5311-CHECK-ONE-DEPT
129900         VARYING WS-SUB-1 FROM 1 BY 1
130000         UNTIL WS-SUB-1 > WP-DEPT-TBL-USED
130100         OR WP-FOUND
130200     IF NOT WP-FOUND AND WP-DEPT-TBL-USED < WP-MAX-DEPTS
130300         ADD 1 TO WP-DEPT-TBL-USED
130400         MOVE WS-USER-KEY(1:30) TO WP-DEPT-NAME(WP-DEPT-TBL-USED)
130500         MOVE 1 TO WP-DEPT-COUNT(WP-DEPT-TBL-USED)
130600     END-IF.
130700*
130800*    5311 - ONE TABLE ENTRY BY SUBSCRIPT, UNDER 531'S VARYING LOOP.
130900 5311-CHECK-ONE-DEPT.
131000     IF WP-DEPT-NAME(WS-SUB-1) = WS-USER-KEY(1:30)
131100         ADD 1 TO WP-DEPT-COUNT(WS-SUB-1)
131200         MOVE "Y" TO WS-FOUND-FLAG
131300     END-IF.
131400*
131500*    535-UPDATE-ACTIVITY-TIMELINE - BUCKET KEY IS YEAR, MONTH,
131600*    DAY, HOUR AND MINUTE TRUNCATED TO THE BUCKET BOUNDARY,
131700*    SECONDS DROPPED.
131800 535-UPDATE-ACTIVITY-TIMELINE.
131900     PERFORM 536-BUILD-BUCKET-KEY
132000     MOVE "N" TO WS-FOUND-FLAG
132100     PERFORM 537-CHECK-ONE-ACTY-BUCKET
132200         VARYING WS-SUB-1 FROM 1 BY 1
132300         UNTIL WS-SUB-1 > WP-ACTY-TBL-USED
132400         OR WP-FOUND
132500     IF NOT WP-FOUND AND WP-ACTY-TBL-USED < WP-MAX-BUCKETS
132600         ADD 1 TO WP-ACTY-TBL-USED
132700         MOVE WP-BUCKET-KEY-TEXT TO
132800             WP-ACTY-BKT-KEY(WP-ACTY-TBL-USED)
132900         MOVE 1 TO WP-ACTY-BKT-TOTAL(WP-ACTY-TBL-USED)
133000         IF DET-ACTION-IS-BLOCKED
133100             MOVE 1 TO WP-ACTY-BKT-BLOCKED(WP-ACTY-TBL-USED)
133200         ELSE
133300             MOVE 0 TO WP-ACTY-BKT-BLOCKED(WP-ACTY-TBL-USED)
133400         END-IF
133500     END-IF.
133600*
133700*    537 - LINEAR MATCH ON THE BUCKET KEY TEXT BUILT BY 536.
133800 537-CHECK-ONE-ACTY-BUCKET.
133900     IF WP-ACTY-BKT-KEY(WS-SUB-1) = WP-BUCKET-KEY-TEXT
134000         ADD 1 TO WP-ACTY-BKT-TOTAL(WS-SUB-1)
134100         IF DET-ACTION-IS-BLOCKED
134200             ADD 1 TO WP-ACTY-BKT-BLOCKED(WS-SUB-1)
134300         END-IF
134400         MOVE "Y" TO WS-FOUND-FLAG
134500     END-IF.
134600*
134700*    536 - BUILDS A YEAR/MONTH/DAY/HOUR/MINUTE BUCKET KEY,
134800*    MINUTE TRUNCATED DOWN TO THE BUCKET BOUNDARY VIA DIVIDE/
134900*    REMAINDER RATHER THAN AN INTRINSIC FUNCTION.
135000 536-BUILD-BUCKET-KEY.
135100     MOVE DET-TS-YEAR   TO WP-BKW-YEAR
135200     MOVE DET-TS-MONTH  TO WP-BKW-MONTH
135300     MOVE DET-TS-DAY    TO WP-BKW-DAY
135400     MOVE DET-TS-HOUR   TO WP-BKW-HOUR
135500     DIVIDE DET-TS-MINUTE BY WP-ACTIVITY-BUCKET-MINUTES
135600         GIVING WS-CALC-MOD-QUOT
135700         REMAINDER WS-CALC-MOD-REM
135800     COMPUTE WP-BKW-MINUTE = DET-TS-MINUTE - WS-CALC-MOD-REM.
135900*
136000*    540-UPDATE-ANOMALY-TIMELINE - SAME BUCKETING, ANOMALOUS
136100*    ENTRIES ONLY, PLUS A COUNT PER ANOMALY TYPE.
136200 540-UPDATE-ANOMALY-TIMELINE.
136300     PERFORM 536-BUILD-BUCKET-KEY
136400     MOVE "N" TO WS-FOUND-FLAG
136500     MOVE ZERO TO WS-SUB-2
136600     PERFORM 541-CHECK-ONE-ANOM-BUCKET
136700         VARYING WS-SUB-1 FROM 1 BY 1
136800         UNTIL WS-SUB-1 > WP-ANOM-TBL-USED
136900         OR WP-FOUND
137000*    NEW BUCKET - ZERO THE TOTAL AND ALL FIVE PER-TYPE CELLS
137100*    BEFORE ANY ADD TOUCHES THEM; THE TABLE IS BUILT AT RUN
137200*    TIME, NOT LOADED, SO THERE IS NO VALUE ZERO TO RELY ON.
137300     IF NOT WP-FOUND AND WP-ANOM-TBL-USED < WP-MAX-BUCKETS
137400         ADD 1 TO WP-ANOM-TBL-USED
137500         MOVE WP-ANOM-TBL-USED TO WS-SUB-2
137600         MOVE WP-BUCKET-KEY-TEXT TO WP-ANOM-BKT-KEY(WS-SUB-2)
137700         MOVE ZERO TO WP-ANOM-BKT-TOTAL(WS-SUB-2)
137800         MOVE ZERO TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2, 1)
137900         MOVE ZERO TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2, 2)
138000         MOVE ZERO TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2, 3)
138100         MOVE ZERO TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2, 4)
138200         MOVE ZERO TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2, 5)
138300     END-IF
138400*    BUCKET EXISTS NOW, EITHER FOUND ABOVE OR JUST ADDED -
138500*    TALLY THE OVERALL TOTAL AND THE ONE TYPE CELL THIS
138600*    ANOMALY HIT.
138700     IF WS-SUB-2 > 0
138800         ADD 1 TO WP-ANOM-BKT-TOTAL(WS-SUB-2)
138900         EVALUATE DET-ANOMALY-TYPE
139000             WHEN "malicious_domain"
139100                 ADD 1 TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2,
139200                     WP-SUB-MALICIOUS-DOM)
139300             WHEN "burst_blocked"
139400                 ADD 1 TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2,
139500                     WP-SUB-BURST-BLOCKED)
139600             WHEN "risky_category"
139700                 ADD 1 TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2,
139800                     WP-SUB-RISKY-CATEGORY)
139900             WHEN "large_download"
140000                 ADD 1 TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2,
140100                     WP-SUB-LARGE-DOWNLOAD)
140200             WHEN "unusual_ua"
140300                 ADD 1 TO WP-ANOM-BKT-BY-TYPE(WS-SUB-2,
140400                     WP-SUB-UNUSUAL-UA)
140500         END-EVALUATE
140600     END-IF.
140700*
140800*    541 - LINEAR MATCH ON THE BUCKET KEY, SUBSCRIPT RETURNED IN
140900*    WS-SUB-2 SINCE WS-SUB-1 IS THE VARYING LOOP CONTROL IN 540.
141000 541-CHECK-ONE-ANOM-BUCKET.
141100     IF WP-ANOM-BKT-KEY(WS-SUB-1) = WP-BUCKET-KEY-TEXT
141200         MOVE WS-SUB-1 TO WS-SUB-2
141300         MOVE "Y" TO WS-FOUND-FLAG
141400     END-IF.
141500*
141600*----------------------------------------------------------------
141700* 600-SCORE-AND-WRITE-USERS - RISK SCORER. COMPUTES EACH USER'S
141800* 0-100 SCORE, RANKS DESCENDING AND WRITES THE RISK FILE.
141900*----------------------------------------------------------------
142000 600-SCORE-AND-WRITE-USERS.
142100     PERFORM 605-SCORE-ONE-USER
142200         VARYING WS-SUB-1 FROM 1 BY 1
142300         UNTIL WS-SUB-1 > WP-USER-TBL-USED
142400     PERFORM 620-RANK-USERS-BY-RISK
142500     PERFORM 630-WRITE-RISK-RECORD
142600         VARYING WS-SUB-1 FROM 1 BY 1
142700         UNTIL WS-SUB-1 > WP-USER-TBL-USED.
142800 600-EXIT.
142900     EXIT.
143000*
143100*    605 - ONE PASS PER RISK-TABLE ENTRY; THE HIGH-RISK-USER-COUNT
143200*    HEADLINE STAT IS ALSO ROLLED UP HERE RATHER THAN IN A
143300*    SEPARATE PASS.
143400 605-SCORE-ONE-USER.
143500     MOVE WS-SUB-1 TO WS-USER-SUB
143600     PERFORM 610-COMPUTE-ONE-RISK-SCORE
143700     IF WP-USR-RISK-SCORE(WS-USER-SUB) >
143800             WP-HIGH-RISK-THRESHOLD
143900         ADD 1 TO WP-HIGH-RISK-USER-COUNT
144000     END-IF.
144100*
144200*    610 - ANOMALY-SCORE = MIN(ANOMALY-COUNT*10,50);
144300*    BLOCKED-SCORE = MIN(BLOCKED-COUNT*5,30);
144400*    MALICIOUS-SCORE = MIN(MALICIOUS-COUNT*20,40);
144500*    RISK-SCORE = MIN(SUM,100). ALL INTEGER, NO ROUNDING.
144600 610-COMPUTE-ONE-RISK-SCORE.
144650*    WS-TOPN-BEST-COUNT IS BORROWED AS SCRATCH HERE - IT BELONGS
144670*    TO THE TOP-N PICKER (710/720/730) BUT THAT NEVER RUNS UNTIL
144680*    700, WELL AFTER EVERY USER IS SCORED, SO THE BORROW IS SAFE.
144700     COMPUTE WS-TOPN-BEST-COUNT =
144800         WP-USR-ANOMALY-COUNT(WS-USER-SUB) * 10
144900     IF WS-TOPN-BEST-COUNT > 50
145000         MOVE 50 TO WS-TOPN-BEST-COUNT
145100     END-IF
145200     MOVE WS-TOPN-BEST-COUNT TO WS-SUB-1
145300     COMPUTE WS-TOPN-BEST-COUNT =
145400         WP-USR-BLOCKED-COUNT(WS-USER-SUB) * 5
145500     IF WS-TOPN-BEST-COUNT > 30
145600         MOVE 30 TO WS-TOPN-BEST-COUNT
145700     END-IF
145800     ADD WS-TOPN-BEST-COUNT TO WS-SUB-1
145900     COMPUTE WS-TOPN-BEST-COUNT =
146000         WP-USR-MALICIOUS-COUNT(WS-USER-SUB) * 20
146100     IF WS-TOPN-BEST-COUNT > 40
146200         MOVE 40 TO WS-TOPN-BEST-COUNT
146300     END-IF
146400     ADD WS-TOPN-BEST-COUNT TO WS-SUB-1
146500     IF WS-SUB-1 > 100
146600         MOVE 100 TO WS-SUB-1
146700     END-IF
146800     MOVE WS-SUB-1 TO WP-USR-RISK-SCORE(WS-USER-SUB).
146900*
147000*    620 - STABLE DESCENDING EXCHANGE SORT BY RISK SCORE; TIES
147100*    KEEP FIRST-SEEN ORDER BECAUSE ADJACENT SWAPS ONLY HAPPEN
147200*    ON A STRICT IMPROVEMENT.
147300 620-RANK-USERS-BY-RISK.
147400     IF WP-USER-TBL-USED > 1
147500         PERFORM 621-SORT-OUTER-PASS
147600             VARYING WS-SUB-1 FROM 1 BY 1
147700             UNTIL WS-SUB-1 > WP-USER-TBL-USED - 1
147800     END-IF.
147900*
148000*    621 - ONE BUBBLE PASS OVER THE UNSORTED REMAINDER OF THE TABLE.
148100 621-SORT-OUTER-PASS.
148200     PERFORM 622-SORT-INNER-COMPARE
148300         VARYING WS-SUB-2 FROM 1 BY 1
148400         UNTIL WS-SUB-2 > WP-USER-TBL-USED - WS-SUB-1.
148500*
148600*    622 - ADJACENT-PAIR COMPARE; SWAPS ONLY ON STRICT IMPROVEMENT
148700*    SO TIES KEEP THEIR ORIGINAL FIRST-SEEN ORDER.
148800 622-SORT-INNER-COMPARE.
148900     IF WP-USR-RISK-SCORE(WS-SUB-2) <
149000             WP-USR-RISK-SCORE(WS-SUB-2 + 1)
149100         PERFORM 625-SWAP-USER-ENTRIES
149200     END-IF.
149300*
149400*    625 - WHOLE-ENTRY SWAP VIA THE GROUP-LEVEL MOVE, NOT A
149500*    FIELD-BY-FIELD EXCHANGE.
149600 625-SWAP-USER-ENTRIES.
149700     MOVE WP-USER-ACCUM-ENT(WS-SUB-2)     TO WS-USER-SWAP-ENT
149800     MOVE WP-USER-ACCUM-ENT(WS-SUB-2 + 1)
149900         TO WP-USER-ACCUM-ENT(WS-SUB-2)
150000     MOVE WS-USER-SWAP-ENT
150100         TO WP-USER-ACCUM-ENT(WS-SUB-2 + 1).
150200*
150300*    630 - ONE WRITE PER RANKED ENTRY; TABLE IS ALREADY DESCENDING
150400*    BY RISK SCORE COMING OUT OF 620, SO THE FILE NEEDS NO SORT.
150500 630-WRITE-RISK-RECORD.
150600*    HEADLINE FIGURES FIRST - THESE SIX ARE THE SAME SIX PRINTED
150700*    ON REPORT SECTION 8, SEE 881-WRITE-ONE-RISK-LINE.
150800     MOVE WP-USR-IDENTIFIER(WS-SUB-1)      TO RSK-USER-IDENTIFIER
150900     MOVE WP-USR-RISK-SCORE(WS-SUB-1)       TO RSK-RISK-SCORE
151000     MOVE WP-USR-TOTAL-REQUESTS(WS-SUB-1)   TO RSK-TOTAL-REQUESTS
151100     MOVE WP-USR-ANOMALY-COUNT(WS-SUB-1)    TO RSK-ANOMALY-COUNT
151200     MOVE WP-USR-BLOCKED-COUNT(WS-SUB-1)    TO RSK-BLOCKED-COUNT
151300     MOVE WP-USR-MALICIOUS-COUNT(WS-SUB-1)
151400         TO RSK-MALICIOUS-DOM-COUNT
151500*    THEN THE FIVE-WAY ANOMALY BREAKOUT, DETAIL ONLY, NOT ON
151600*    THE REPORT ITSELF.
151700     MOVE WP-USR-CNT-BY-TYPE(WS-SUB-1, 1)
151800         TO RSK-CNT-MALICIOUS-DOM
151900     MOVE WP-USR-CNT-BY-TYPE(WS-SUB-1, 2)
152000         TO RSK-CNT-BURST-BLOCKED
152100     MOVE WP-USR-CNT-BY-TYPE(WS-SUB-1, 3)
152200         TO RSK-CNT-RISKY-CATEGORY
152300     MOVE WP-USR-CNT-BY-TYPE(WS-SUB-1, 4)
152400         TO RSK-CNT-LARGE-DOWNLOAD
152500     MOVE WP-USR-CNT-BY-TYPE(WS-SUB-1, 5)
152600         TO RSK-CNT-UNUSUAL-UA
152700     WRITE RSK-RISK-RECORD.
152800*
152900*----------------------------------------------------------------
153000* 700-BUILD-TOP-N-TABLES - COLLAPSE THE CATEGORY/DOMAIN/USER
153100* WORK TABLES TO THE TOP 10 BY COUNT FOR THE REPORT.
153200*----------------------------------------------------------------
153300 700-BUILD-TOP-N-TABLES.
153400     PERFORM 710-BUILD-TOP-CATEGORIES
153500     PERFORM 720-BUILD-TOP-DOMAINS
153600     PERFORM 730-BUILD-TOP-USERS.
153700 700-EXIT.
153800     EXIT.
153900*
154000*    710 - SELECTION-SORT-STYLE PICK: EACH PASS FINDS THE REMAINING
154100*    HIGHEST COUNT AND ZEROES IT SO THE NEXT PASS FINDS THE NEXT
154200*    HIGHEST.  710/720/730 ALL USE THIS SAME PICK-AND-ZERO SHAPE.
154300 710-BUILD-TOP-CATEGORIES.
154400     MOVE ZERO TO WP-TOPCAT-USED
154500     PERFORM 711-PICK-ONE-TOP-CATEGORY
154600         VARYING WS-TOPN-CTR FROM 1 BY 1
154700         UNTIL WS-TOPN-CTR > WP-TOP-N
154800         OR WS-TOPN-CTR > WP-CAT-TBL-USED
154900     MOVE ZERO TO WS-TOPN-TOTAL-OF-LISTED
155000     PERFORM 713-SUM-ONE-TOPCAT
155100         VARYING WS-SUB-1 FROM 1 BY 1
155200         UNTIL WS-SUB-1 > WP-TOPCAT-USED
155300     PERFORM 714-PCT-ONE-TOPCAT
155400         VARYING WS-SUB-1 FROM 1 BY 1
155500         UNTIL WS-SUB-1 > WP-TOPCAT-USED.
155600*
155700*    711 - ONE PICK PASS; THE ZERO-OUT ON THE WINNER BELOW KEEPS
155800*    IT FROM BEING PICKED AGAIN ON THE NEXT CALL.
155900 711-PICK-ONE-TOP-CATEGORY.
156000     MOVE ZERO TO WS-TOPN-BEST-SUB
156100     MOVE ZERO TO WS-TOPN-BEST-COUNT
156200     PERFORM 712-CHECK-ONE-CATEGORY
156300         VARYING WS-SUB-1 FROM 1 BY 1
156400         UNTIL WS-SUB-1 > WP-CAT-TBL-USED
156500     IF WS-TOPN-BEST-SUB > 0
156600         ADD 1 TO WP-TOPCAT-USED
156700         MOVE WP-CAT-NAME(WS-TOPN-BEST-SUB)
156800             TO WP-TOPCAT-NAME(WP-TOPCAT-USED)
156900         MOVE WP-CAT-COUNT(WS-TOPN-BEST-SUB)
157000             TO WP-TOPCAT-COUNT(WP-TOPCAT-USED)
157100         MOVE ZERO TO WP-CAT-COUNT(WS-TOPN-BEST-SUB)
157200     END-IF.
157300*
157400*    712 - HIGH-WATER COMPARE UNDER 711'S VARYING LOOP.
157500 712-CHECK-ONE-CATEGORY.
157600     IF WP-CAT-COUNT(WS-SUB-1) > WS-TOPN-BEST-COUNT
157700         MOVE WP-CAT-COUNT(WS-SUB-1) TO WS-TOPN-BEST-COUNT
157800         MOVE WS-SUB-1 TO WS-TOPN-BEST-SUB
157900     END-IF.
158000*
158100*    713 - DENOMINATOR FOR 714'S PERCENT COLUMN IS THE TOTAL OF
158200*    ONLY THE LISTED TOP-N ROWS, NOT THE GRAND TOTAL OF ALL HITS.
158300 713-SUM-ONE-TOPCAT.
158400     ADD WP-TOPCAT-COUNT(WS-SUB-1) TO WS-TOPN-TOTAL-OF-LISTED.
158500*
158600*    714 - PERCENT OF THE LISTED TOP-N, ZERO-SAFE WHEN NOTHING
158700*    MADE THE LIST.
158800 714-PCT-ONE-TOPCAT.
158900     IF WS-TOPN-TOTAL-OF-LISTED > 0
159000         COMPUTE WP-TOPCAT-PERCENT(WS-SUB-1) ROUNDED =
159100             WP-TOPCAT-COUNT(WS-SUB-1) * 100 /
159200             WS-TOPN-TOTAL-OF-LISTED
159300     ELSE
159400         MOVE ZERO TO WP-TOPCAT-PERCENT(WS-SUB-1)
159500     END-IF.
159600*
159700*    720 - SAME DESTRUCTIVE PICK-AND-ZERO APPROACH AS 710 ABOVE;
159800*    NO PERCENT COLUMN ON THE DOMAIN PANEL SO NO SUM/PCT STEPS.
159900 720-BUILD-TOP-DOMAINS.
160000     MOVE ZERO TO WP-TOPDOM-USED
160100     PERFORM 721-PICK-ONE-TOP-DOMAIN
160200         VARYING WS-TOPN-CTR FROM 1 BY 1
160300         UNTIL WS-TOPN-CTR > WP-TOP-N
160400         OR WS-TOPN-CTR > WP-DOM-TBL-USED.
160500*
160600*    721 - SAME PICK-AND-ZERO SHAPE AS 711, DOMAIN TABLE INSTEAD
160700*    OF CATEGORY.
160800 721-PICK-ONE-TOP-DOMAIN.
160900     MOVE ZERO TO WS-TOPN-BEST-SUB
161000     MOVE ZERO TO WS-TOPN-BEST-COUNT
161100     PERFORM 722-CHECK-ONE-DOMAIN-RANK
161200         VARYING WS-SUB-1 FROM 1 BY 1
161300         UNTIL WS-SUB-1 > WP-DOM-TBL-USED
161400     IF WS-TOPN-BEST-SUB > 0
161500         ADD 1 TO WP-TOPDOM-USED
161600         MOVE WP-DOM-NAME(WS-TOPN-BEST-SUB)
161700             TO WP-TOPDOM-NAME(WP-TOPDOM-USED)
161800         MOVE WP-DOM-COUNT(WS-TOPN-BEST-SUB)
161900             TO WP-TOPDOM-COUNT(WP-TOPDOM-USED)
162000         MOVE WP-DOM-BLOCKED-COUNT(WS-TOPN-BEST-SUB)
162100             TO WP-TOPDOM-BLOCKED(WP-TOPDOM-USED)
162200         MOVE ZERO TO WP-DOM-COUNT(WS-TOPN-BEST-SUB)
162300     END-IF.
162400*
162500*    722 - HIGH-WATER COMPARE UNDER 721'S VARYING LOOP.
162600 722-CHECK-ONE-DOMAIN-RANK.
162700     IF WP-DOM-COUNT(WS-SUB-1) > WS-TOPN-BEST-COUNT
162800         MOVE WP-DOM-COUNT(WS-SUB-1) TO WS-TOPN-BEST-COUNT
162900         MOVE WS-SUB-1 TO WS-TOPN-BEST-SUB
163000     END-IF.
163100*
163200*    730-BUILD-TOP-USERS - "USER" ON THIS PANEL MEANS DEPARTMENT,
163300*    BLANK REPORTED AS "Unknown" - THIS IS WP-DEPT-TBL, NOT THE
163400*    RISK SCORER'S WP-USER-ACCUM-TBL.  SEE THE 531 BANNER ABOVE
163500*    AND THE WPWRKCPY MAINTENANCE NOTE FOR WHY THE TWO TABLES
163600*    ARE KEPT SEPARATE.
163700 730-BUILD-TOP-USERS.
163800     MOVE ZERO TO WP-TOPUSR-USED
163900     PERFORM 731-PICK-ONE-TOP-USER
164000         VARYING WS-TOPN-CTR FROM 1 BY 1
164100         UNTIL WS-TOPN-CTR > WP-TOP-N
164200         OR WS-TOPN-CTR > WP-DEPT-TBL-USED.
164300*
164400*    731 - SAME PICK-AND-ZERO SHAPE AS 711/721, AGAINST WP-DEPT-TBL.
164500 731-PICK-ONE-TOP-USER.
164600     MOVE ZERO TO WS-TOPN-BEST-SUB
164700     MOVE ZERO TO WS-TOPN-BEST-COUNT
164800     PERFORM 732-CHECK-ONE-USER-RANK
164900         VARYING WS-SUB-1 FROM 1 BY 1
165000         UNTIL WS-SUB-1 > WP-DEPT-TBL-USED
165100     IF WS-TOPN-BEST-SUB > 0
165200         ADD 1 TO WP-TOPUSR-USED
165300         MOVE WP-DEPT-NAME(WS-TOPN-BEST-SUB)
165400             TO WP-TOPUSR-IDENTIFIER(WP-TOPUSR-USED)
165500         MOVE WP-DEPT-COUNT(WS-TOPN-BEST-SUB)
165600             TO WP-TOPUSR-REQUESTS(WP-TOPUSR-USED)
165700         PERFORM 733-LOOKUP-USER-RISK-SCORE
165800         MOVE ZERO TO WP-DEPT-COUNT(WS-TOPN-BEST-SUB)
165900     END-IF.
166000*
166100*    732 - HIGH-WATER COMPARE UNDER 731'S VARYING LOOP, SAME
166200*    PICK-AND-ZERO SHAPE AS 712/722.
166300 732-CHECK-ONE-USER-RANK.
166400     IF WP-DEPT-COUNT(WS-SUB-1) > WS-TOPN-BEST-COUNT
166500         MOVE WP-DEPT-COUNT(WS-SUB-1) TO WS-TOPN-BEST-COUNT
166600         MOVE WS-SUB-1 TO WS-TOPN-BEST-SUB
166700     END-IF.
166800*
166900*    733/734 - THE TOP-10-USERS RISK SCORE IS NOT CARRIED ON
167000*    WP-DEPT-TBL AT ALL - IT IS A SEPARATE LOOKUP BY NAME INTO
167100*    THE RISK SCORER'S WP-USER-ACCUM-TBL, ZERO WHEN THIS
167200*    DEPARTMENT NEVER APPEARED AS A RISK-SCORER IDENTIFIER
167300*    (THE NORMAL CASE FOR THE "Unknown" ROW).
167400 733-LOOKUP-USER-RISK-SCORE.
167500     MOVE ZERO TO WP-TOPUSR-RISK-SCORE(WP-TOPUSR-USED)
167600     MOVE "N"  TO WS-FOUND-FLAG
167700     PERFORM 734-CHECK-ONE-RISK-ENTRY
167800         VARYING WS-SUB-2 FROM 1 BY 1
167900         UNTIL WS-SUB-2 > WP-USER-TBL-USED
168000         OR WP-FOUND.
168100*
168200*    734 - LINEAR MATCH BY NAME, INVOKED UNDER 733'S VARYING LOOP.
168300 734-CHECK-ONE-RISK-ENTRY.
168400     IF WP-USR-IDENTIFIER(WS-SUB-2) = WP-DEPT-NAME(WS-TOPN-BEST-SUB)
168500         MOVE WP-USR-RISK-SCORE(WS-SUB-2)
168600             TO WP-TOPUSR-RISK-SCORE(WP-TOPUSR-USED)
168700         MOVE "Y" TO WS-FOUND-FLAG
168800     END-IF.
168900*
169000*----------------------------------------------------------------
169100* 800-PRINT-REPORT - THE NINE-SECTION SOC SUMMARY REPORT. EVERY
169200* SECTION ROUTES ITS BUILT LINE THROUGH PRT-REC BEFORE MOVING
169300* IT TO THE FD RECORD AND WRITING, PER THE COPYBOOK'S OWN
169400* CONVENTION (SEE WPRPTCPY PRT-REC BANNER).
169500*----------------------------------------------------------------
169600 800-PRINT-REPORT.
169700     PERFORM 810-PRINT-HEADER
169800     PERFORM 820-PRINT-OVERALL-STATS
169900     PERFORM 830-PRINT-TOP-CATEGORIES
170000     PERFORM 840-PRINT-TOP-DOMAINS
170100     PERFORM 850-PRINT-TOP-USERS
170200     PERFORM 860-PRINT-ACTY-TIMELINE
170300     PERFORM 870-PRINT-ANOM-TIMELINE
170400     PERFORM 880-PRINT-RISK-TABLE
170500     PERFORM 890-PRINT-NARRATIVE.
170600 800-EXIT.
170700     EXIT.
170800*
170900*    810 - REPORT SECTION 1, THE 5-LINE HEADER BANNER. FILENAME,
171000*    MIN/MAX DATES SEEN AND THE READ/PARSED/REJECTED COUNTS ARE
171100*    MOVED INTO THE COPYBOOK'S EDIT FIELDS BEFORE THE FIVE LINES
171200*    ARE WRITTEN ONE AT A TIME BY SUBSCRIPT.
171300 810-PRINT-HEADER.
171400     MOVE WS-INPUT-FILE-LABEL    TO RPT-HDR-FILENAME
171500     MOVE WP-MIN-SORT-TIMESTAMP  TO RPT-HDR-MIN-DATE
171600     MOVE WP-MAX-SORT-TIMESTAMP  TO RPT-HDR-MAX-DATE
171700     MOVE WP-LINES-READ          TO RPT-HDR-LINES-READ
171800     MOVE WP-LINES-PARSED        TO RPT-HDR-LINES-PRSD
171900     MOVE WP-LINES-REJECTED      TO RPT-HDR-LINES-REJD
172000     PERFORM 811-WRITE-ONE-HEADER-LINE
172100         VARYING WS-PRINT-SUB FROM 1 BY 1
172200         UNTIL WS-PRINT-SUB > 5.
172300*
172400*    811 - ONE HEADER LINE BY SUBSCRIPT, THROUGH PRT-REC.
172500 811-WRITE-ONE-HEADER-LINE.
172600     MOVE RPT-HDR-LN(WS-PRINT-SUB) TO PRT-REC
172700     MOVE PRT-REC TO RPT-OUT-REC
172800     WRITE RPT-OUT-REC.
172900*
173000*    820 - REPORT SECTION 2, OVERALL TRAFFIC STATISTICS: TOTAL
173100*    REQUESTS, BLOCKED, ANOMALOUS, HIGH-RISK USER COUNT AND
173200*    TOTAL RESPONSE BYTES TRANSFERRED, SIX LINES.
173300 820-PRINT-OVERALL-STATS.
173400     MOVE WP-TOTAL-REQUESTS       TO RPT-STATS-REQUESTS
173500     MOVE WP-TOTAL-BLOCKED        TO RPT-STATS-BLOCKED
173600     MOVE WP-TOTAL-ANOMALOUS      TO RPT-STATS-ANOMALOUS
173700     MOVE WP-HIGH-RISK-USER-COUNT TO RPT-STATS-HIGH-RISK
173800     MOVE WP-TOTAL-RESP-BYTES     TO RPT-STATS-BYTES
173900     PERFORM 821-WRITE-ONE-STATS-LINE
174000         VARYING WS-PRINT-SUB FROM 1 BY 1
174100         UNTIL WS-PRINT-SUB > 6.
174200*
174300*    821 - ONE STATISTICS LINE BY SUBSCRIPT.
174400 821-WRITE-ONE-STATS-LINE.
174500     MOVE RPT-STATS-LN(WS-PRINT-SUB) TO PRT-REC
174600     MOVE PRT-REC TO RPT-OUT-REC
174700     WRITE RPT-OUT-REC.
174800*
174900*    830 - REPORT SECTION 3, TOP-10 URL CATEGORIES.  WP-TOPCAT-TBL
175000*    WAS ALREADY BUILT AND PERCENTED BY 710-BUILD-TOP-CATEGORIES.
175100 830-PRINT-TOP-CATEGORIES.
175200     PERFORM 831-WRITE-ONE-TOP-CATEGORY
175300         VARYING WS-PRINT-SUB FROM 1 BY 1
175400         UNTIL WS-PRINT-SUB > WP-TOPCAT-USED.
175500*
175600*    831 - ONE TOP-CATEGORY LINE: RANK, NAME, COUNT, PERCENT.
175700 831-WRITE-ONE-TOP-CATEGORY.
175800     MOVE WS-PRINT-SUB                TO RPT-TCAT-RANK
175900     MOVE WP-TOPCAT-NAME(WS-PRINT-SUB) TO RPT-TCAT-NAME
176000     MOVE WP-TOPCAT-COUNT(WS-PRINT-SUB) TO RPT-TCAT-COUNT
176100     MOVE WP-TOPCAT-PERCENT(WS-PRINT-SUB)
176200         TO RPT-TCAT-PERCENT
176300     MOVE RPT-TOP-CATEGORY-LN TO PRT-REC
176400     MOVE PRT-REC TO RPT-OUT-REC
176500     WRITE RPT-OUT-REC.
176600*
176700*    840 - REPORT SECTION 4, TOP-10 DOMAINS WITH BLOCKED COUNTS.
176800 840-PRINT-TOP-DOMAINS.
176900     PERFORM 841-WRITE-ONE-TOP-DOMAIN
177000         VARYING WS-PRINT-SUB FROM 1 BY 1
177100         UNTIL WS-PRINT-SUB > WP-TOPDOM-USED.
177200*
177300*    841 - ONE TOP-DOMAIN LINE: RANK, DOMAIN, COUNT, BLOCKED.
177400 841-WRITE-ONE-TOP-DOMAIN.
177500     MOVE WS-PRINT-SUB                TO RPT-TDOM-RANK
177600     MOVE WP-TOPDOM-NAME(WS-PRINT-SUB) TO RPT-TDOM-NAME
177700     MOVE WP-TOPDOM-COUNT(WS-PRINT-SUB) TO RPT-TDOM-COUNT
177800     MOVE WP-TOPDOM-BLOCKED(WS-PRINT-SUB) TO RPT-TDOM-BLOCKED
177900     MOVE RPT-TOP-DOMAIN-LN TO PRT-REC
178000     MOVE PRT-REC TO RPT-OUT-REC
178100     WRITE RPT-OUT-REC.
178200*
178300*    850 - REPORT SECTION 5, TOP-10 USERS (BY DEPARTMENT, SEE THE
178400*    730 BANNER) WITH REQUEST COUNT AND RISK SCORE.
178500 850-PRINT-TOP-USERS.
178600     PERFORM 851-WRITE-ONE-TOP-USER
178700         VARYING WS-PRINT-SUB FROM 1 BY 1
178800         UNTIL WS-PRINT-SUB > WP-TOPUSR-USED.
178900*
179000*    851 - ONE TOP-USER LINE: RANK, IDENTIFIER, COUNT, SCORE.
179100 851-WRITE-ONE-TOP-USER.
179200     MOVE WS-PRINT-SUB TO RPT-TUSR-RANK
179300     MOVE WP-TOPUSR-IDENTIFIER(WS-PRINT-SUB)
179400         TO RPT-TUSR-IDENTIFIER
179500     MOVE WP-TOPUSR-REQUESTS(WS-PRINT-SUB) TO RPT-TUSR-REQUESTS
179600     MOVE WP-TOPUSR-RISK-SCORE(WS-PRINT-SUB)
179700         TO RPT-TUSR-RISK-SCORE
179800     MOVE RPT-TOP-USER-LN TO PRT-REC
179900     MOVE PRT-REC TO RPT-OUT-REC
180000     WRITE RPT-OUT-REC.
180100*
180200*    860 - REPORT SECTION 6, THE 15-MINUTE ACTIVITY TIMELINE --
180300*    ONE LINE PER OCCUPIED BUCKET, TOTAL AND BLOCKED COUNTS.
180400 860-PRINT-ACTY-TIMELINE.
180500     PERFORM 861-WRITE-ONE-ACTY-LINE
180600         VARYING WS-PRINT-SUB FROM 1 BY 1
180700         UNTIL WS-PRINT-SUB > WP-ACTY-TBL-USED.
180800*
180900*    861 - ONE TIMELINE LINE.  BUCKET KEY IS MOVED THROUGH
181000*    WS-BUCKET-TIME-DISPLAY SO IT EDITS THE SAME WAY ON BOTH THE
181100*    ACTIVITY AND ANOMALY TIMELINE LINES.
181200 861-WRITE-ONE-ACTY-LINE.
181300     MOVE WP-ACTY-BKT-KEY(WS-PRINT-SUB)
181400         TO WS-BUCKET-TIME-DISPLAY
181500     MOVE WS-BUCKET-TIME-DISPLAY TO RPT-ACTY-BUCKET-TIME
181600     MOVE WP-ACTY-BKT-TOTAL(WS-PRINT-SUB) TO RPT-ACTY-TOTAL
181700     MOVE WP-ACTY-BKT-BLOCKED(WS-PRINT-SUB)
181800         TO RPT-ACTY-BLOCKED
181900     MOVE RPT-ACTY-TIMELINE-LN TO PRT-REC
182000     MOVE PRT-REC TO RPT-OUT-REC
182100     WRITE RPT-OUT-REC.
182200*
182300*    870 - REPORT SECTION 7, THE ANOMALY TIMELINE -- SAME BUCKET
182400*    BOUNDARIES AS 860, ANOMALOUS ENTRIES ONLY, BROKEN OUT BY
182500*    EACH OF THE FIVE ANOMALY TYPES.
182600 870-PRINT-ANOM-TIMELINE.
182700     PERFORM 871-WRITE-ONE-ANOM-LINE
182800         VARYING WS-PRINT-SUB FROM 1 BY 1
182900         UNTIL WS-PRINT-SUB > WP-ANOM-TBL-USED.
183000*
183100*    871 - ONE ANOMALY-TIMELINE LINE, ALL FIVE TYPE COLUMNS.
183200 871-WRITE-ONE-ANOM-LINE.
183300     MOVE WP-ANOM-BKT-KEY(WS-PRINT-SUB)
183400         TO WS-BUCKET-TIME-DISPLAY
183500     MOVE WS-BUCKET-TIME-DISPLAY TO RPT-ANOM-BUCKET-TIME
183600     MOVE WP-ANOM-BKT-TOTAL(WS-PRINT-SUB) TO RPT-ANOM-TOTAL
183700     MOVE WP-ANOM-BKT-BY-TYPE(WS-PRINT-SUB, 1)
183800         TO RPT-ANOM-MAL-DOM
183900     MOVE WP-ANOM-BKT-BY-TYPE(WS-PRINT-SUB, 2)
184000         TO RPT-ANOM-BURST
184100     MOVE WP-ANOM-BKT-BY-TYPE(WS-PRINT-SUB, 3)
184200         TO RPT-ANOM-RISKY-CAT
184300     MOVE WP-ANOM-BKT-BY-TYPE(WS-PRINT-SUB, 4)
184400         TO RPT-ANOM-LARGE-DL
184500     MOVE WP-ANOM-BKT-BY-TYPE(WS-PRINT-SUB, 5)
184600         TO RPT-ANOM-UNUSUAL-UA
184700     MOVE RPT-ANOM-TIMELINE-LN TO PRT-REC
184800     MOVE PRT-REC TO RPT-OUT-REC
184900     WRITE RPT-OUT-REC.
185000*
185100*    880 - REPORT SECTION 8, THE FULL USER RISK TABLE, DESCENDING
185200*    BY RISK SCORE -- THE SAME ORDER 620-RANK-USERS-BY-RISK LEFT
185300*    WP-USER-ACCUM-TBL IN, SO NO RE-SORT IS NEEDED HERE.
185400 880-PRINT-RISK-TABLE.
185500     PERFORM 881-WRITE-ONE-RISK-LINE
185600         VARYING WS-PRINT-SUB FROM 1 BY 1
185700         UNTIL WS-PRINT-SUB > WP-USER-TBL-USED.
185800*
185900*    881 - ONE RISK-TABLE LINE: USER, SCORE, REQUESTS AND THE
186000*    THREE HEADLINE COUNTS (ANOMALY/BLOCKED/MALICIOUS).
186100 881-WRITE-ONE-RISK-LINE.
186200     MOVE WP-USR-IDENTIFIER(WS-PRINT-SUB)
186300         TO RPT-RSKT-IDENTIFIER
186400     MOVE WP-USR-RISK-SCORE(WS-PRINT-SUB) TO RPT-RSKT-SCORE
186500     MOVE WP-USR-TOTAL-REQUESTS(WS-PRINT-SUB)
186600         TO RPT-RSKT-REQUESTS
186700     MOVE WP-USR-ANOMALY-COUNT(WS-PRINT-SUB)
186800         TO RPT-RSKT-ANOM-COUNT
186900     MOVE WP-USR-BLOCKED-COUNT(WS-PRINT-SUB)
187000         TO RPT-RSKT-BLOCKED-COUNT
187100     MOVE WP-USR-MALICIOUS-COUNT(WS-PRINT-SUB)
187200         TO RPT-RSKT-MAL-COUNT
187300     MOVE RPT-RISK-TABLE-LN TO PRT-REC
187400     MOVE PRT-REC TO RPT-OUT-REC
187500     WRITE RPT-OUT-REC.
187600*
187700*    890 - REPORT SECTION 9, THE PLAIN-ENGLISH NARRATIVE SUMMARY
187800*    FOR READERS WHO DO NOT WANT TO WORK THROUGH THE TABLES --
187900*    REQUEST BY THE SOC LEAD WHO REVIEWS THIS REPORT EACH MORNING.
188000 890-PRINT-NARRATIVE.
188100     MOVE WS-INPUT-FILE-LABEL TO RPT-NARR-FILENAME
188200     MOVE WP-TOTAL-REQUESTS   TO RPT-NARR-REQUESTS
188300     MOVE WP-TOTAL-BLOCKED    TO RPT-NARR-BLOCKED
188400     MOVE WP-TOTAL-ANOMALOUS  TO RPT-NARR-ANOMALOUS
188500     PERFORM 891-WRITE-ONE-NARR-LINE
188600         VARYING WS-PRINT-SUB FROM 1 BY 1
188700         UNTIL WS-PRINT-SUB > 7.
188800*
188900*    891 - ONE NARRATIVE LINE BY SUBSCRIPT, SEVEN LINES TOTAL.
189000 891-WRITE-ONE-NARR-LINE.
189100     MOVE RPT-NARR-LN(WS-PRINT-SUB) TO PRT-REC
189200     MOVE PRT-REC TO RPT-OUT-REC
189300     WRITE RPT-OUT-REC.
189400*
189500*    900 - END OF RUN.  CLOSE IN THE SAME ORDER THEY WERE OPENED.
189600 900-CLOSE-FILES.
189700     CLOSE WP-RAW-LOG-FILE
189800     CLOSE WP-DETAIL-FILE
189900     CLOSE WP-RISK-FILE
190000     CLOSE WP-REPORT-FILE.
