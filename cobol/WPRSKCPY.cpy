000100*================================================================*
000200*    WPRSKCPY  --  USER RISK SCORE OUTPUT RECORD                 *
000300*    ONE OCCURRENCE PER DISTINCT USER IDENTIFIER SEEN DURING     *
000400*    THE RUN (DEPARTMENT IF NON-BLANK, ELSE CLIENT-IP).  WRITTEN *
000500*    BY 600-SCORE-AND-WRITE-USERS, DESCENDING RISK-SCORE ORDER.  *
000600*                                                                *
000700*    MAINTENANCE                                                 *
000800*    2012-03-07 RDODSON   ORIGINAL LAYOUT                        *
000900*    2021-02-24 MFONTAIN  ADDED PER-ANOMALY-TYPE BREAKOUT        *
001000*================================================================*
001100 01  RSK-RISK-RECORD.
001200*    IDENTIFIER -- SEE THE BANNER ABOVE.  NOT THE SAME KEY AS
001300*    THE TOP-10-USERS TABLE, WHICH GROUPS BY DEPARTMENT ALONE.
001400     05  RSK-USER-IDENTIFIER         PIC X(39).
001500*    0-100, SET BY 610-SCORE-ONE-USER.  WEIGHTED SUM OF THE
001600*    FIVE ANOMALY-TYPE COUNTS BELOW, CAPPED AT 100.
001700     05  RSK-RISK-SCORE               PIC 9(3).
001800*    REQUESTS/ANOMALY/BLOCKED/MALICIOUS COUNTS BELOW ARE THE SAME
001900*    FOUR HEADLINE FIGURES PRINTED ON REPORT SECTION 8 -- SEE
002000*    881-WRITE-ONE-RISK-LINE.
002100     05  RSK-TOTAL-REQUESTS          PIC 9(7).
002200     05  RSK-ANOMALY-COUNT           PIC 9(5).
002300     05  RSK-BLOCKED-COUNT           PIC 9(5).
002400     05  RSK-MALICIOUS-DOM-COUNT     PIC 9(5).
002500*    FIVE-WAY ANOMALY BREAKOUT, SAME ORDER AS THE ANOMALY
002600*    TIMELINE COLUMNS ON THE REPORT (SECTION 7).
002700     05  RSK-TYPE-COUNTS.
002800         10  RSK-CNT-MALICIOUS-DOM   PIC 9(5).
002900         10  RSK-CNT-BURST-BLOCKED   PIC 9(5).
003000         10  RSK-CNT-RISKY-CATEGORY  PIC 9(5).
003100         10  RSK-CNT-LARGE-DOWNLOAD  PIC 9(5).
003200         10  RSK-CNT-UNUSUAL-UA      PIC 9(5).
003300     05  FILLER                      PIC X(10).
